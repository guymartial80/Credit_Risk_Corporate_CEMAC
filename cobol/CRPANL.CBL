000010*====================================================                     
000020 IDENTIFICATION                            DIVISION.                      
000030*====================================================                     
000040 PROGRAM-ID. CRPANL.                                                      
000050 AUTHOR. RAIMUNDO A. SANTOS.                                              
000060 INSTALLATION. CPD CENTRAL - ANALISE DE RISCO COBAC.                      
000070 DATE-WRITTEN. 02/09/87.                                                  
000080 DATE-COMPILED.                                                           
000090 SECURITY. USO INTERNO - AREA DE CREDITO.                                 
000100*===================================================*                     
000110*  EMPRESA : FOURSYS                                *                     
000120*---------------------------------------------------*                     
000130*  OBJETIVO: LER O ARQUIVO CONSOLIDADO DE CONTAS    *                     
000140*            (CTACOPY) EM QUEBRA DE EMPRESA/         *                    
000150*            EXERCICIO E GRAVAR, PARA CADA GRUPO,   *                     
000160*            UM REGISTRO DE SOLDOS INTERMEDIARIOS   *                     
000170*            DE GESTAO (SIG), UM DE INDICES (RATIO) *                     
000180*            E UM DE CAPITAL DE GIRO (WKC) NO        *                    
000190*            ARQUIVO DE RESULTADOS (RESCOPY).       *                     
000200*---------------------------------------------------*                     
000210*  ARQUIVOS:                                        *                     
000220*  DDNAME             I/O           INCLUDE/BOOK    *                     
000230*  CONSOLID            I             CTACOPY        *                     
000240*  RESULT1             O             RESCOPY        *                     
000250*===================================================*                     
000260*  HISTORICO DE ALTERACOES:                         *                     
000270*  DATA     AUTOR   CHAMADO    DESCRICAO            *                     
000280*  -------- ------- ---------- --------------------*                      
000290*  02/09/87 RAS     ----       VERSAO ORIGINAL.     *                     
000300*  14/04/93 MCS     CH-1090    INCLUI CALCULO DE    *             CH-1090 
000310*                   CAPITAL DE GIRO (CAF/BFR/FR/TN) *             CH-1090 
000320*                   ALEM DOS INDICES JA EXISTENTES. *             CH-1090 
000330*  11/02/99 JPL     CH-2050    AJUSTE ANO 2000 - SEM*             CH-2050 
000340*                   IMPACTO (CHAVE JA E 4+4 DIGITOS)*             CH-2050 
000350*  21/05/08 FBM     CH-3401    CORRIGE RATIO-        *            CH-3401 
000360*                   ENDIVIDAMENTO/LIQUIDEZ/AUTONOMIA*             CH-3401 
000370*                   QUANDO DENOMINADOR NAO POSITIVO.*             CH-3401 
000380*===================================================*                     
000390                                                                          
000400*====================================================                     
000410 ENVIRONMENT                               DIVISION.                      
000420*====================================================                     
000430 CONFIGURATION                             SECTION.                       
000440 SPECIAL-NAMES.                                                           
000450     C01 IS TOP-OF-FORM                                                   
000460     CLASS CLASSE-NUMERICA IS '0' THRU '9'.                               
000470                                                                          
000480 INPUT-OUTPUT                              SECTION.                       
000490 FILE-CONTROL.                                                            
000500     SELECT CONSOLID ASSIGN TO CONSOLID                                   
000510         FILE STATUS IS WRK-FS-CONSOLID.                                  
000520                                                                          
000530     SELECT RESULT1 ASSIGN TO RESULT1                                     
000540         FILE STATUS IS WRK-FS-RESULT1.                                   
000550                                                                          
000560*====================================================                     
000570 DATA                                      DIVISION.                      
000580*====================================================                     
000590*-----------------------------------------------------                    
000600 FILE                                      SECTION.                       
000610*-----------------------------------------------------                    
000620 FD CONSOLID                                                              
000630     RECORDING MODE IS F                                                  
000640     BLOCK CONTAINS 0 RECORDS.                                            
000650*-----------LRECL 81-----------------------------------                   
000660     COPY 'CTACOPY'.                                                      
000670                                                                          
000680 FD RESULT1                                                               
000690     RECORDING MODE IS F                                                  
000700     BLOCK CONTAINS 0 RECORDS.                                            
000710*-----------LRECL 142----------------------------------                   
000720     COPY 'RESCOPY'.                                                      
000730*-----------------------------------------------------                    
000740 WORKING-STORAGE                           SECTION.                       
000750*-----------------------------------------------------                    
000760     COPY '#GLOG'.                                                        
000770*-----------------------------------------------------                    
000780 01 FILLER PIC X(48) VALUE                                                
000790      '-------VARIAVEIS PARA FILE STATUS------------'.                    
000800*-----------------------------------------------------                    
000810 77 WRK-FS-CONSOLID      PIC 9(02).                                       
000820 77 WRK-FS-RESULT1       PIC 9(02).                                       
000830*-----------------------------------------------------                    
000840 01 FILLER PIC X(48) VALUE                                                
000850      '-------CHAVE DE QUEBRA EMPRESA/EXERCICIO------'.                   
000860*-----------------------------------------------------                    
000870 01 WRK-CHAVE-ATIVA.                                                      
000880    05 WRK-EMPRESA-ATIVA    PIC 9(04).                                    
000890    05 WRK-EXERCICIO-ATIVO  PIC 9(04).                                    
000900 01 WRK-CHAVE-ATIVA-R REDEFINES WRK-CHAVE-ATIVA.                          
000910    05 WRK-CHAVE-ATIVA-ALFA PIC X(08).                                    
000920 77 WRK-GRUPO-INICIADO   PIC X(01).                                       
000930*-----------------------------------------------------                    
000940 01 FILLER PIC X(48) VALUE                                                
000950      '-------CONTADORES (COMP)---------------------'.                    
000960*-----------------------------------------------------                    
000970 01 WRK-CONTADORES.                                                       
000980    05 WRK-LIDOS            PIC 9(06) COMP.                               
000990    05 WRK-GRUPOS-GRAVADOS  PIC 9(06) COMP.                               
001000 01 WRK-CONTADORES-R REDEFINES WRK-CONTADORES.                            
001010    05 WRK-CONTADORES-ALFA  PIC X(12).                                    
001020*-----------------------------------------------------                    
001030 01 FILLER PIC X(48) VALUE                                                
001040      '-------ACUMULADORES POR GRUPO (COMP)---------'.                    
001050*-----------------------------------------------------                    
001060 01 WRK-ACUMULADORES.                                                     
001070    05 WRK-VENDAS           PIC S9(11) COMP.                              
001080    05 WRK-COMPRAS          PIC S9(11) COMP.                              
001090    05 WRK-PRODUCAO         PIC S9(11) COMP.                              
001100    05 WRK-CONSUMOS         PIC S9(11) COMP.                              
001110    05 WRK-ENCARGOS-PESSOAL PIC S9(11) COMP.                              
001120    05 WRK-DESPESAS-TOTAL   PIC S9(11) COMP.                              
001130    05 WRK-ATIVO-TOTAL      PIC S9(11) COMP.                              
001140    05 WRK-PASSIVO-TOTAL    PIC S9(11) COMP.                              
001150    05 WRK-CAPITAIS-PROPRIOS PIC S9(11) COMP.                             
001160    05 WRK-DOTACOES         PIC S9(11) COMP.                              
001170    05 WRK-ESTOQUES         PIC S9(11) COMP.                              
001180    05 WRK-CLIENTES-CTA     PIC S9(11) COMP.                              
001190    05 WRK-FORNECEDORES     PIC S9(11) COMP.                              
001200    05 WRK-DIVIDAS-FISCAIS  PIC S9(11) COMP.                              
001210    05 WRK-DIVIDAS-SOCIAIS  PIC S9(11) COMP.                              
001220    05 WRK-DIVIDAS-LP       PIC S9(11) COMP.                              
001230    05 WRK-IMOBILIZADO      PIC S9(11) COMP.                              
001240    05 WRK-TESOUR-ATIVA     PIC S9(11) COMP.                              
001250    05 WRK-TESOUR-PASSIVA   PIC S9(11) COMP.                              
001260*-----------------------------------------------------                    
001270 01 FILLER PIC X(48) VALUE                                                
001280      '-------AREA DE VALOR ABSOLUTO (SUB-ROTINA)----'.                   
001290*-----------------------------------------------------                    
001300 77 WRK-ABS-ENTRADA        PIC S9(11) COMP.                               
001310 77 WRK-ABS-SAIDA           PIC S9(11) COMP.                              
001320*-----------------------------------------------------                    
001330 01 FILLER PIC X(48) VALUE                                                
001340      '-------AREA DE BUSCA DE PALAVRA NO ROTULO-----'.                   
001350*-----------------------------------------------------                    
001360 01 WRK-BUSCA-PALAVRA.                                                    
001370    05 WRK-BUSCA-TEXTO      PIC X(40).                                    
001380    05 WRK-PALAVRA-BUSCA    PIC X(20).                                    
001390    05 WRK-TAM-PALAVRA      PIC 9(02) COMP.                               
001400    05 WRK-POS-ATUAL        PIC 9(02) COMP.                               
001410    05 WRK-POS-ACHADA       PIC 9(02) COMP.                               
001420    05 WRK-LIMITE-BUSCA     PIC 9(02) COMP.                               
001430*-----------------------------------------------------                    
001440 01 FILLER PIC X(48) VALUE                                                
001450      '-------RESULTADOS INTERMEDIARIOS DO GRUPO-----'.                   
001460*-----------------------------------------------------                    
001470 01 WRK-INTERMEDIARIOS.                                                   
001480    05 WRK-MARGEM-COMERCIAL PIC S9(11) COMP.                              
001490    05 WRK-VALOR-ACRESC     PIC S9(11) COMP.                              
001500    05 WRK-EXCEDENTE-BRUTO  PIC S9(11) COMP.                              
001510    05 WRK-RESULT-LIQ-SIG   PIC S9(11) COMP.                              
001520    05 WRK-RESULT-LIQ-BASE  PIC S9(11) COMP.                              
001530    05 WRK-ATIVO-CIRCUL     PIC S9(11) COMP.                              
001540    05 WRK-PASSIVO-CIRCUL   PIC S9(11) COMP.                              
001550    05 WRK-CAPITAIS-PERM    PIC S9(11) COMP.                              
001560    05 WRK-CAF-GRUPO        PIC S9(11) COMP.                              
001570    05 WRK-BFR-GRUPO        PIC S9(11) COMP.                              
001580    05 WRK-FR-GRUPO         PIC S9(11) COMP.                              
001590 01 WRK-INTERMEDIARIOS-R REDEFINES WRK-INTERMEDIARIOS.                    
001600    05 WRK-INTERMEDIARIOS-ALFA PIC X(44).                                 
001610*-----------------------------------------------------                    
001620 01 FILLER PIC X(48) VALUE                                                
001630      '-------MENSAGENS-------------------------------'.                  
001640*-----------------------------------------------------                    
001650 77 WRK-MENSAGEM-FIM     PIC X(21) VALUE                                  
001660     'FIM DO PROCESSAMENTO.'.                                             
001670                                                                          
001680*====================================================                     
001690 PROCEDURE                                 DIVISION.                      
001700*====================================================                     
001710*-----------------------------------------------------                    
001720 0000-PRINCIPAL                             SECTION.                      
001730*-----------------------------------------------------                    
001740     PERFORM 1000-INICIALIZAR.                                            
001750     PERFORM 2000-PROCESSAR UNTIL WRK-FS-CONSOLID EQUAL 10.               
001760     PERFORM 4000-FINALIZAR.                                              
001770     STOP RUN.                                                            
001780*-----------------------------------------------------                    
001790 0000-99-FIM.                                  EXIT.                      
001800*-----------------------------------------------------                    
001810                                                                          
001820*-----------------------------------------------------                    
001830 1000-INICIALIZAR                           SECTION.                      
001840*-----------------------------------------------------                    
001850     OPEN INPUT CONSOLID.                                                 
001860     PERFORM 5100-TESTARSTATUS-CONSOLID.                                  
001870     OPEN OUTPUT RESULT1.                                                 
001880     PERFORM 5200-TESTARSTATUS-RESULT1.                                   
001890     MOVE 'N' TO WRK-GRUPO-INICIADO.                                      
001900     READ CONSOLID.                                                       
001910*-----------------------------------------------------                    
001920 1000-99-FIM.                                  EXIT.                      
001930*-----------------------------------------------------                    
001940                                                                          
001950*-----------------------------------------------------                    
001960 2000-PROCESSAR                              SECTION.                     
001970*-----------------------------------------------------                    
001980     IF NOT (FD-EMPRESA EQUAL WRK-EMPRESA-ATIVA                           
001990         AND FD-EXERCICIO EQUAL WRK-EXERCICIO-ATIVO)                      
002000        IF WRK-GRUPO-INICIADO EQUAL 'S'                                   
002010           PERFORM 3000-CALC-SIG THRU 3000-99-FIM                         
002020           PERFORM 3100-CALC-RATIOS THRU 3100-99-FIM                      
002030           PERFORM 3200-CALC-CAPITAL-GIRO THRU 3200-99-FIM                
002040           ADD 1 TO WRK-GRUPOS-GRAVADOS                                   
002050        END-IF                                                            
002060        PERFORM 2050-ZERAR-ACUMULADORES THRU 2050-99-FIM                  
002070        MOVE FD-EMPRESA     TO WRK-EMPRESA-ATIVA                          
002080        MOVE FD-EXERCICIO   TO WRK-EXERCICIO-ATIVO                        
002090        MOVE 'S'            TO WRK-GRUPO-INICIADO                         
002100     END-IF.                                                              
002110     PERFORM 2100-CLASSIFICAR-E-ACUMULAR THRU 2100-99-FIM.                
002120     ADD 1 TO WRK-LIDOS.                                                  
002130     READ CONSOLID.                                                       
002140     IF WRK-FS-CONSOLID EQUAL 10 AND WRK-GRUPO-INICIADO EQUAL 'S'         
002150        PERFORM 3000-CALC-SIG THRU 3000-99-FIM                            
002160        PERFORM 3100-CALC-RATIOS THRU 3100-99-FIM                         
002170        PERFORM 3200-CALC-CAPITAL-GIRO THRU 3200-99-FIM                   
002180        ADD 1 TO WRK-GRUPOS-GRAVADOS                                      
002190     END-IF.                                                              
002200*-----------------------------------------------------                    
002210 2000-99-FIM.                                  EXIT.                      
002220*-----------------------------------------------------                    
002230                                                                          
002240*-----------------------------------------------------                    
002250 2050-ZERAR-ACUMULADORES                     SECTION.                     
002260*-----------------------------------------------------                    
002270     MOVE 0 TO WRK-VENDAS            WRK-COMPRAS                          
002280               WRK-PRODUCAO          WRK-CONSUMOS                         
002290               WRK-ENCARGOS-PESSOAL  WRK-DESPESAS-TOTAL                   
002300               WRK-ATIVO-TOTAL       WRK-PASSIVO-TOTAL                    
002310               WRK-CAPITAIS-PROPRIOS WRK-DOTACOES                         
002320               WRK-ESTOQUES          WRK-CLIENTES-CTA                     
002330               WRK-FORNECEDORES      WRK-DIVIDAS-FISCAIS                  
002340               WRK-DIVIDAS-SOCIAIS   WRK-DIVIDAS-LP                       
002350               WRK-IMOBILIZADO       WRK-TESOUR-ATIVA                     
002360               WRK-TESOUR-PASSIVA.                                        
002370*-----------------------------------------------------                    
002380 2050-99-FIM.                                  EXIT.                      
002390*-----------------------------------------------------                    
002400                                                                          
002410*-----------------------------------------------------                    
002420 2100-CLASSIFICAR-E-ACUMULAR                 SECTION.                     
002430*-----------------------------------------------------                    
002440     EVALUATE TRUE                                                        
002450        WHEN FD-CONTA-ORIG-CPC                                            
002460           PERFORM 2110-ACUMULAR-CPC THRU 2110-99-FIM                     
002470        WHEN FD-CONTA-ORIG-BIL                                            
002480           PERFORM 2120-ACUMULAR-BILAN THRU 2120-99-FIM                   
002490        WHEN OTHER                                                        
002500           CONTINUE                                                       
002510     END-EVALUATE.                                                        
002520*-----------------------------------------------------                    
002530 2100-99-FIM.                                  EXIT.                      
002540*-----------------------------------------------------                    
002550                                                                          
002560*-----------------------------------------------------                    
002570 2110-ACUMULAR-CPC                           SECTION.                     
002580*-----------------------------------------------------                    
002590     IF FD-CONTA-NATUREZA EQUAL 'PRODUIT     '                            
002600        ADD FD-CONTA-VALOR TO WRK-VENDAS                                  
002610     ELSE                                                                 
002620        ADD FD-CONTA-VALOR TO WRK-DESPESAS-TOTAL                          
002630     END-IF.                                                              
002640     MOVE FD-CONTA-ROTULO TO WRK-BUSCA-TEXTO.                             
002650     IF FD-CONTA-CODIGO (1:3) EQUAL '601'                                 
002660        ADD FD-CONTA-VALOR TO WRK-COMPRAS                                 
002670     ELSE                                                                 
002680        MOVE 'ACHAT   '  TO WRK-PALAVRA-BUSCA                             
002690        MOVE 5              TO WRK-TAM-PALAVRA                            
002700        PERFORM 2900-PROCURAR-PALAVRA THRU 2900-99-FIM                    
002710        IF WRK-POS-ACHADA GREATER THAN 0                                  
002720           ADD FD-CONTA-VALOR TO WRK-COMPRAS                              
002730        END-IF                                                            
002740     END-IF.                                                              
002750     MOVE 'PRODUCTION'   TO WRK-PALAVRA-BUSCA                             
002760     MOVE 10                TO WRK-TAM-PALAVRA                            
002770     PERFORM 2900-PROCURAR-PALAVRA THRU 2900-99-FIM.                      
002780     IF WRK-POS-ACHADA GREATER THAN 0                                     
002790        ADD FD-CONTA-VALOR TO WRK-PRODUCAO                                
002800     END-IF.                                                              
002810     MOVE 'CONSOMMATION' TO WRK-PALAVRA-BUSCA                             
002820     MOVE 12                TO WRK-TAM-PALAVRA                            
002830     PERFORM 2900-PROCURAR-PALAVRA THRU 2900-99-FIM.                      
002840     IF WRK-POS-ACHADA GREATER THAN 0                                     
002850        ADD FD-CONTA-VALOR TO WRK-CONSUMOS                                
002860     END-IF.                                                              
002870     IF FD-CONTA-CODIGO (1:3) EQUAL '641'                                 
002880         OR FD-CONTA-CODIGO (1:3) EQUAL '645'                             
002890        ADD FD-CONTA-VALOR TO WRK-ENCARGOS-PESSOAL                        
002900     END-IF.                                                              
002910     IF FD-CONTA-CODIGO (1:3) EQUAL '681'                                 
002920        ADD FD-CONTA-VALOR TO WRK-DOTACOES                                
002930     ELSE                                                                 
002940        MOVE 'AMORTISSEMENT' TO WRK-PALAVRA-BUSCA                         
002950        MOVE 13                 TO WRK-TAM-PALAVRA                        
002960        PERFORM 2900-PROCURAR-PALAVRA THRU 2900-99-FIM                    
002970        IF WRK-POS-ACHADA GREATER THAN 0                                  
002980           ADD FD-CONTA-VALOR TO WRK-DOTACOES                             
002990        END-IF                                                            
003000     END-IF.                                                              
003010*-----------------------------------------------------                    
003020 2110-99-FIM.                                  EXIT.                      
003030*-----------------------------------------------------                    
003040                                                                          
003050*-----------------------------------------------------                    
003060 2120-ACUMULAR-BILAN                         SECTION.                     
003070*-----------------------------------------------------                    
003080     IF FD-CONTA-NATUREZA EQUAL 'ACTIF       '                            
003090        ADD FD-CONTA-VALOR TO WRK-ATIVO-TOTAL                             
003100     ELSE                                                                 
003110        ADD FD-CONTA-VALOR TO WRK-PASSIVO-TOTAL                           
003120     END-IF.                                                              
003130     IF FD-CONTA-CODIGO (1:3) EQUAL '101'                                 
003140         OR FD-CONTA-CODIGO (1:3) EQUAL '106'                             
003150         OR FD-CONTA-CODIGO (1:3) EQUAL '109'                             
003160        ADD FD-CONTA-VALOR TO WRK-CAPITAIS-PROPRIOS                       
003170     END-IF.                                                              
003180     IF FD-CONTA-1A-POS EQUAL '3'                                         
003190        ADD FD-CONTA-VALOR TO WRK-ESTOQUES                                
003200     END-IF.                                                              
003210     IF FD-CONTA-CODIGO (1:3) EQUAL '411'                                 
003220        ADD FD-CONTA-VALOR TO WRK-CLIENTES-CTA                            
003230     END-IF.                                                              
003240     IF FD-CONTA-CODIGO (1:3) EQUAL '401'                                 
003250        ADD FD-CONTA-VALOR TO WRK-FORNECEDORES                            
003260     END-IF.                                                              
003270     IF FD-CONTA-CODIGO (1:3) EQUAL '441'                                 
003280        ADD FD-CONTA-VALOR TO WRK-DIVIDAS-FISCAIS                         
003290     END-IF.                                                              
003300     IF FD-CONTA-CODIGO (1:3) EQUAL '431'                                 
003310        ADD FD-CONTA-VALOR TO WRK-DIVIDAS-SOCIAIS                         
003320     END-IF.                                                              
003330     IF FD-CONTA-NATUREZA EQUAL 'PASSIF      '                            
003340        AND FD-CONTA-CODIGO (1:3) NOT EQUAL '101'                         
003350        AND FD-CONTA-CODIGO (1:3) NOT EQUAL '106'                         
003360        AND FD-CONTA-CODIGO (1:3) NOT EQUAL '109'                         
003370        AND FD-CONTA-CODIGO (1:3) NOT EQUAL '401'                         
003380        AND FD-CONTA-CODIGO (1:3) NOT EQUAL '421'                         
003390        AND FD-CONTA-CODIGO (1:3) NOT EQUAL '431'                         
003400        AND FD-CONTA-CODIGO (1:3) NOT EQUAL '441'                         
003410        ADD FD-CONTA-VALOR TO WRK-DIVIDAS-LP                              
003420     END-IF.                                                              
003430     IF FD-CONTA-1A-POS EQUAL '2'                                         
003440        ADD FD-CONTA-VALOR TO WRK-IMOBILIZADO                             
003450     END-IF.                                                              
003460     IF FD-CONTA-CODIGO (1:3) EQUAL '511'                                 
003470         OR FD-CONTA-CODIGO (1:3) EQUAL '512'                             
003480        ADD FD-CONTA-VALOR TO WRK-TESOUR-ATIVA                            
003490     END-IF.                                                              
003500     IF FD-CONTA-CODIGO (1:2) EQUAL '16'                                  
003510        ADD FD-CONTA-VALOR TO WRK-TESOUR-PASSIVA                          
003520     END-IF.                                                              
003530*-----------------------------------------------------                    
003540 2120-99-FIM.                                  EXIT.                      
003550*-----------------------------------------------------                    
003560                                                                          
003570*-----------------------------------------------------                    
003580*  ROTINA GENERICA DE VALOR ABSOLUTO (SEM USO DE     *                    
003590*  VERBO/FUNCAO INTRINSECA).                         *                    
003600*-----------------------------------------------------                    
003610 2800-VALOR-ABSOLUTO                         SECTION.                     
003620*-----------------------------------------------------                    
003630     IF WRK-ABS-ENTRADA LESS THAN 0                                       
003640        COMPUTE WRK-ABS-SAIDA = WRK-ABS-ENTRADA * -1                      
003650     ELSE                                                                 
003660        MOVE WRK-ABS-ENTRADA TO WRK-ABS-SAIDA                             
003670     END-IF.                                                              
003680*-----------------------------------------------------                    
003690 2800-99-FIM.                                  EXIT.                      
003700*-----------------------------------------------------                    
003710                                                                          
003720*-----------------------------------------------------                    
003730*  ROTINA GENERICA DE BUSCA DE PALAVRA DENTRO DO      *                   
003740*  ROTULO (40 POSICOES). NAO USA VERBO INTRINSECO.    *                   
003750*-----------------------------------------------------                    
003760 2900-PROCURAR-PALAVRA                       SECTION.                     
003770*-----------------------------------------------------                    
003780     MOVE 0 TO WRK-POS-ACHADA.                                            
003790     MOVE 1 TO WRK-POS-ATUAL.                                             
003800     COMPUTE WRK-LIMITE-BUSCA = 41 - WRK-TAM-PALAVRA.                     
003810     PERFORM 2910-TESTAR-POSICAO THRU 2910-99-FIM                         
003820        UNTIL WRK-POS-ACHADA GREATER THAN 0                               
003830           OR WRK-POS-ATUAL GREATER THAN WRK-LIMITE-BUSCA.                
003840*-----------------------------------------------------                    
003850 2900-99-FIM.                                  EXIT.                      
003860*-----------------------------------------------------                    
003870                                                                          
003880*-----------------------------------------------------                    
003890 2910-TESTAR-POSICAO                         SECTION.                     
003900*-----------------------------------------------------                    
003910     IF WRK-BUSCA-TEXTO (WRK-POS-ATUAL : WRK-TAM-PALAVRA)                 
003920           EQUAL WRK-PALAVRA-BUSCA (1 : WRK-TAM-PALAVRA)                  
003930        MOVE WRK-POS-ATUAL TO WRK-POS-ACHADA                              
003940     ELSE                                                                 
003950        ADD 1 TO WRK-POS-ATUAL                                            
003960     END-IF.                                                              
003970*-----------------------------------------------------                    
003980 2910-99-FIM.                                  EXIT.                      
003990*-----------------------------------------------------                    
004000                                                                          
004010*-----------------------------------------------------                    
004020 3000-CALC-SIG                                SECTION.                    
004030*-----------------------------------------------------                    
004040     MOVE WRK-COMPRAS TO WRK-ABS-ENTRADA.                                 
004050     PERFORM 2800-VALOR-ABSOLUTO THRU 2800-99-FIM.                        
004060     COMPUTE WRK-MARGEM-COMERCIAL =                                       
004070        WRK-VENDAS - WRK-ABS-SAIDA.                                       
004080     MOVE WRK-CONSUMOS TO WRK-ABS-ENTRADA.                                
004090     PERFORM 2800-VALOR-ABSOLUTO THRU 2800-99-FIM.                        
004100     COMPUTE WRK-VALOR-ACRESC =                                           
004110        WRK-MARGEM-COMERCIAL + WRK-PRODUCAO - WRK-ABS-SAIDA.              
004120     MOVE WRK-ENCARGOS-PESSOAL TO WRK-ABS-ENTRADA.                        
004130     PERFORM 2800-VALOR-ABSOLUTO THRU 2800-99-FIM.                        
004140     COMPUTE WRK-EXCEDENTE-BRUTO =                                        
004150        WRK-VALOR-ACRESC - WRK-ABS-SAIDA.                                 
004160     MOVE WRK-DESPESAS-TOTAL TO WRK-ABS-ENTRADA.                          
004170     PERFORM 2800-VALOR-ABSOLUTO THRU 2800-99-FIM.                        
004180     COMPUTE WRK-RESULT-LIQ-SIG =                                         
004190        WRK-VENDAS - WRK-ABS-SAIDA.                                       
004200     MOVE 'SIG '                 TO SIG-TIPO.                             
004210     MOVE WRK-EMPRESA-ATIVA       TO SIG-EMPRESA.                         
004220     MOVE WRK-EXERCICIO-ATIVO     TO SIG-EXERCICIO.                       
004230     MOVE WRK-VENDAS               TO SIG-CIFRA-NEGOCIOS.                 
004240     MOVE WRK-MARGEM-COMERCIAL     TO SIG-MARGEM-COMERCIAL.               
004250     MOVE WRK-VALOR-ACRESC         TO SIG-VALOR-ACRESCENTADO.             
004260     MOVE WRK-EXCEDENTE-BRUTO      TO SIG-EXCEDENTE-BRUTO.                
004270     MOVE WRK-ENCARGOS-PESSOAL     TO WRK-ABS-ENTRADA.                    
004280     PERFORM 2800-VALOR-ABSOLUTO THRU 2800-99-FIM.                        
004290     MOVE WRK-ABS-SAIDA            TO SIG-ENCARGOS-PESSOAL.               
004300     MOVE WRK-RESULT-LIQ-SIG        TO SIG-RESULTADO-LIQUIDO.             
004310     WRITE FD-RESULTADO-SIG.                                              
004320*-----------------------------------------------------                    
004330 3000-99-FIM.                                  EXIT.                      
004340*-----------------------------------------------------                    
004350                                                                          
004360*-----------------------------------------------------                    
004370 3100-CALC-RATIOS                             SECTION.                    
004380*-----------------------------------------------------                    
004390     COMPUTE WRK-RESULT-LIQ-BASE =                                        
004400        WRK-VENDAS - WRK-DESPESAS-TOTAL.                                  
004410     MOVE 'RAT '                 TO RAT-TIPO.                             
004420     MOVE WRK-EMPRESA-ATIVA       TO RAT-EMPRESA.                         
004430     MOVE WRK-EXERCICIO-ATIVO     TO RAT-EXERCICIO.                       
004440     IF WRK-VENDAS GREATER THAN 0                                         
004450        COMPUTE RAT-RENTABILIDADE ROUNDED =                               
004460           WRK-RESULT-LIQ-BASE / WRK-VENDAS * 100                         
004470     ELSE                                                                 
004480        MOVE 0 TO RAT-RENTABILIDADE                                       
004490     END-IF.                                                              
004500     IF WRK-CAPITAIS-PROPRIOS GREATER THAN 0                              
004510        COMPUTE RAT-ENDIVIDAMENTO ROUNDED =                               
004520           WRK-PASSIVO-TOTAL / WRK-CAPITAIS-PROPRIOS                      
004530     ELSE                                                                 
004540        MOVE 0 TO RAT-ENDIVIDAMENTO                                       
004550     END-IF.                                                              
004560     IF WRK-PASSIVO-TOTAL GREATER THAN 0                                  
004570        COMPUTE RAT-LIQUIDEZ ROUNDED =                                    
004580           WRK-ATIVO-TOTAL / WRK-PASSIVO-TOTAL                            
004590     ELSE                                                                 
004600        MOVE 0 TO RAT-LIQUIDEZ                                            
004610     END-IF.                                                              
004620     IF WRK-ATIVO-TOTAL GREATER THAN 0                                    
004630        COMPUTE RAT-AUTONOMIA ROUNDED =                                   
004640           WRK-CAPITAIS-PROPRIOS / WRK-ATIVO-TOTAL * 100                  
004650     ELSE                                                                 
004660        MOVE 0 TO RAT-AUTONOMIA                                           
004670     END-IF.                                                              
004680     MOVE WRK-RESULT-LIQ-BASE TO RAT-RESULTADO-LIQUIDO.                   
004690     WRITE FD-RESULTADO-RATIO.                                            
004700*-----------------------------------------------------                    
004710 3100-99-FIM.                                  EXIT.                      
004720*-----------------------------------------------------                    
004730                                                                          
004740*-----------------------------------------------------                    
004750 3200-CALC-CAPITAL-GIRO                       SECTION.                    
004760*-----------------------------------------------------                    
004770     COMPUTE WRK-ATIVO-CIRCUL =                                           
004780        WRK-ESTOQUES + WRK-CLIENTES-CTA.                                  
004790     COMPUTE WRK-PASSIVO-CIRCUL =                                         
004800        WRK-FORNECEDORES + WRK-DIVIDAS-FISCAIS                            
004810           + WRK-DIVIDAS-SOCIAIS.                                         
004820     COMPUTE WRK-BFR-GRUPO =                                              
004830        WRK-ATIVO-CIRCUL - WRK-PASSIVO-CIRCUL.                            
004840     COMPUTE WRK-CAPITAIS-PERM =                                          
004850        WRK-CAPITAIS-PROPRIOS + WRK-DIVIDAS-LP.                           
004860     COMPUTE WRK-FR-GRUPO =                                               
004870        WRK-CAPITAIS-PERM - WRK-IMOBILIZADO.                              
004880     MOVE WRK-DOTACOES TO WRK-ABS-ENTRADA.                                
004890     PERFORM 2800-VALOR-ABSOLUTO THRU 2800-99-FIM.                        
004900     COMPUTE WRK-CAF-GRUPO =                                              
004910        WRK-RESULT-LIQ-BASE + WRK-ABS-SAIDA.                              
004920     MOVE 'WKC '                 TO WKC-TIPO.                             
004930     MOVE WRK-EMPRESA-ATIVA       TO WKC-EMPRESA.                         
004940     MOVE WRK-EXERCICIO-ATIVO     TO WKC-EXERCICIO.                       
004950     MOVE WRK-CAF-GRUPO            TO WKC-CAF.                            
004960     MOVE WRK-BFR-GRUPO            TO WKC-BFR.                            
004970     MOVE WRK-FR-GRUPO             TO WKC-FR.                             
004980     COMPUTE WKC-TN = WRK-FR-GRUPO - WRK-BFR-GRUPO.                       
004990     COMPUTE WKC-TN-ALTERNATIVA =                                         
005000        WRK-TESOUR-ATIVA - WRK-TESOUR-PASSIVA.                            
005010     MOVE WRK-ATIVO-CIRCUL         TO WKC-ATIVO-CIRCULANTE.               
005020     MOVE WRK-PASSIVO-CIRCUL       TO WKC-PASSIVO-CIRCULANTE.             
005030     MOVE WRK-CAPITAIS-PERM        TO WKC-CAPITAIS-PERMANENTES.           
005040     MOVE WRK-IMOBILIZADO          TO WKC-ATIVO-IMOBILIZADO.              
005050     WRITE FD-RESULTADO-CAPGIRO.                                          
005060*-----------------------------------------------------                    
005070 3200-99-FIM.                                  EXIT.                      
005080*-----------------------------------------------------                    
005090                                                                          
005100*-----------------------------------------------------                    
005110 4000-FINALIZAR                              SECTION.                     
005120*-----------------------------------------------------                    
005130     DISPLAY 'REGISTROS LIDOS     :' WRK-LIDOS.                           
005140     DISPLAY 'GRUPOS EMP/EXERCICIO:' WRK-GRUPOS-GRAVADOS.                 
005150     CLOSE CONSOLID RESULT1.                                              
005160     DISPLAY WRK-MENSAGEM-FIM.                                            
005170*-----------------------------------------------------                    
005180 4000-99-FIM.                                  EXIT.                      
005190*-----------------------------------------------------                    
005200                                                                          
005210*-----------------------------------------------------                    
005220 5100-TESTARSTATUS-CONSOLID                  SECTION.                     
005230*-----------------------------------------------------                    
005240     IF WRK-FS-CONSOLID NOT EQUAL 00                                      
005250        MOVE 'CRPANL'               TO WRK-PROGRAMA                       
005260        MOVE 'ERRO NO OPEN CONSOLID' TO WRK-MENSAGEM                      
005270        MOVE '1000'                 TO WRK-SECAO                          
005280        MOVE WRK-FS-CONSOLID        TO WRK-STATUS                         
005290        PERFORM 9000-TRATAERROS                                           
005300     END-IF.                                                              
005310*-----------------------------------------------------                    
005320 5100-99-FIM.                                  EXIT.                      
005330*-----------------------------------------------------                    
005340                                                                          
005350*-----------------------------------------------------                    
005360 5200-TESTARSTATUS-RESULT1                   SECTION.                     
005370*-----------------------------------------------------                    
005380     IF WRK-FS-RESULT1 NOT EQUAL 00                                       
005390        MOVE 'CRPANL'               TO WRK-PROGRAMA                       
005400        MOVE 'ERRO NO OPEN RESULT1' TO WRK-MENSAGEM                       
005410        MOVE '1000'                 TO WRK-SECAO                          
005420        MOVE WRK-FS-RESULT1         TO WRK-STATUS                         
005430        PERFORM 9000-TRATAERROS                                           
005440     END-IF.                                                              
005450*-----------------------------------------------------                    
005460 5200-99-FIM.                                  EXIT.                      
005470*-----------------------------------------------------                    
005480                                                                          
005490*-----------------------------------------------------                    
005500 9000-TRATAERROS                            SECTION.                      
005510*-----------------------------------------------------                    
005520     CALL 'GRAVALOG' USING WRK-DADOS.                                     
005530     GOBACK.                                                              
005540*-----------------------------------------------------                    
005550 9000-99-FIM.                                  EXIT.                      
005560*-----------------------------------------------------                    
