000010*====================================================                     
000020 IDENTIFICATION                            DIVISION.                      
000030*====================================================                     
000040 PROGRAM-ID. CRPCONS.                                                     
000050 AUTHOR. MARCIA COSTA SILVA.                                              
000060 INSTALLATION. CPD CENTRAL - ANALISE DE RISCO COBAC.                      
000070 DATE-WRITTEN. 14/03/85.                                                  
000080 DATE-COMPILED.                                                           
000090 SECURITY. USO INTERNO - AREA DE CREDITO.                                 
000100*===================================================*                     
000110*  EMPRESA : FOURSYS                                *                     
000120*---------------------------------------------------*                     
000130*  OBJETIVO: PROGRAMA RECEBE OS TRES DEMONSTRATIVOS *                     
000140*            FONTE (BALANCO, DRE E FLUXO DE CAIXA)  *                     
000150*            DE UMA EMPRESA, PARA OS TRES EXERCICIOS*                     
000160*            INFORMADOS NO CARTAO DE CONTROLE, E    *                     
000170*            GRAVA O ARQUIVO CONSOLIDADO DE CONTAS  *                     
000180*            (CTACOPY) JA COM A NATUREZA DERIVADA,  *                     
000190*            EM ORDEM DE EXERCICIO, PARA USO DO     *                     
000200*            CRPANL.                                *                     
000210*---------------------------------------------------*                     
000220*  ARQUIVOS:                                        *                     
000230*  DDNAME             I/O           INCLUDE/BOOK    *                     
000240*  CTLCONS             I             ---------      *                     
000250*  BILAN                I             ---------      *                    
000260*  CPC                  I             ---------      *                    
000270*  FLUX                 I             ---------      *                    
000280*  CONSOLID            O             CTACOPY        *                     
000290*===================================================*                     
000300*  HISTORICO DE ALTERACOES:                         *                     
000310*  DATA     AUTOR   CHAMADO    DESCRICAO            *                     
000320*  -------- ------- ---------- --------------------*                      
000330*  14/03/85 MCS     ----       VERSAO ORIGINAL.     *                     
000340*  06/07/92 RAS     CH-0901    INCLUI CARTAO DE     *             CH-0901 
000350*                   CONTROLE COM ANO-BASE, ANTES    *             CH-0901 
000360*                   FIXO EM AREA DE TRABALHO.       *             CH-0901 
000370*  25/01/99 JPL     CH-2050    AJUSTE ANO 2000 - O  *             CH-2050 
000380*                   ANO-BASE PASSA A SER VALIDADO   *             CH-2050 
000390*                   COMO 4 DIGITOS (ANTES 2 DIGITOS)*             CH-2050 
000400*  09/06/07 FBM     CH-3312    CORRIGE CLASSIFICACAO*             CH-3312 
000410*                   DE FLUXO DE CAIXA QUE TESTAVA O *             CH-3312 
000420*                   CODIGO; PASSA A TESTAR O ROTULO.*             CH-3312 
000430*===================================================*                     
000440                                                                          
000450*====================================================                     
000460 ENVIRONMENT                               DIVISION.                      
000470*====================================================                     
000480 CONFIGURATION                             SECTION.                       
000490 SPECIAL-NAMES.                                                           
000500     C01 IS TOP-OF-FORM                                                   
000510     CLASS CLASSE-NUMERICA IS '0' THRU '9'.                               
000520                                                                          
000530 INPUT-OUTPUT                              SECTION.                       
000540 FILE-CONTROL.                                                            
000550     SELECT CTLCONS ASSIGN TO CTLCONS                                     
000560         ORGANIZATION IS LINE SEQUENTIAL                                  
000570         FILE STATUS IS WRK-FS-CTLCONS.                                   
000580                                                                          
000590     SELECT BILAN ASSIGN TO BILAN                                         
000600         ORGANIZATION IS LINE SEQUENTIAL                                  
000610         FILE STATUS IS WRK-FS-BILAN.                                     
000620                                                                          
000630     SELECT CPC ASSIGN TO CPC                                             
000640         ORGANIZATION IS LINE SEQUENTIAL                                  
000650         FILE STATUS IS WRK-FS-CPC.                                       
000660                                                                          
000670     SELECT FLUX ASSIGN TO FLUX                                           
000680         ORGANIZATION IS LINE SEQUENTIAL                                  
000690         FILE STATUS IS WRK-FS-FLUX.                                      
000700                                                                          
000710     SELECT CONSOLID ASSIGN TO CONSOLID                                   
000720         FILE STATUS IS WRK-FS-CONSOLID.                                  
000730                                                                          
000740*====================================================                     
000750 DATA                                      DIVISION.                      
000760*====================================================                     
000770*-----------------------------------------------------                    
000780 FILE                                      SECTION.                       
000790*-----------------------------------------------------                    
000800 FD CTLCONS                                                               
000810     RECORDING MODE IS F                                                  
000820     BLOCK CONTAINS 0 RECORDS.                                            
000830*-----------LRECL 80-----------------------------------                   
000840 01 FD-CONTROLE.                                                          
000850    05 FD-CTL-EMPRESA       PIC 9(04).                                    
000860    05 FD-CTL-ANO-BASE      PIC 9(04).                                    
000870    05 FILLER               PIC X(72).                                    
000880                                                                          
000890 FD BILAN                                                                 
000900     RECORDING MODE IS F                                                  
000910     BLOCK CONTAINS 0 RECORDS.                                            
000920*-----------LRECL 79-----------------------------------                   
000930 01 FD-BILAN.                                                             
000940    05 FD-BILAN-CODIGO      PIC X(06).                                    
000950    05 FD-BILAN-CODIGO-R REDEFINES FD-BILAN-CODIGO.                       
000960       10 FD-BILAN-1A-POS   PIC X(01).                                    
000970       10 FD-BILAN-RESTO    PIC X(05).                                    
000980    05 FD-BILAN-ROTULO      PIC X(40).                                    
000990    05 FD-BILAN-VALOR1      PIC S9(11).                                   
001000    05 FD-BILAN-VALOR2      PIC S9(11).                                   
001010    05 FD-BILAN-VALOR3      PIC S9(11).                                   
001020                                                                          
001030 FD CPC                                                                   
001040     RECORDING MODE IS F                                                  
001050     BLOCK CONTAINS 0 RECORDS.                                            
001060*-----------LRECL 79-----------------------------------                   
001070 01 FD-CPC.                                                               
001080    05 FD-CPC-CODIGO        PIC X(06).                                    
001090    05 FD-CPC-ROTULO        PIC X(40).                                    
001100    05 FD-CPC-VALOR1        PIC S9(11).                                   
001110    05 FD-CPC-VALOR2        PIC S9(11).                                   
001120    05 FD-CPC-VALOR3        PIC S9(11).                                   
001130                                                                          
001140 FD FLUX                                                                  
001150     RECORDING MODE IS F                                                  
001160     BLOCK CONTAINS 0 RECORDS.                                            
001170*-----------LRECL 79-----------------------------------                   
001180 01 FD-FLUX.                                                              
001190    05 FD-FLUX-CODIGO       PIC X(06).                                    
001200    05 FD-FLUX-CODIGO-R REDEFINES FD-FLUX-CODIGO.                         
001210       10 FD-FLUX-INICIO    PIC X(05).                                    
001220       10 FD-FLUX-FIM       PIC X(01).                                    
001230    05 FD-FLUX-ROTULO       PIC X(40).                                    
001240    05 FD-FLUX-VALOR1       PIC S9(11).                                   
001250    05 FD-FLUX-VALOR2       PIC S9(11).                                   
001260    05 FD-FLUX-VALOR3       PIC S9(11).                                   
001270                                                                          
001280 FD CONSOLID                                                              
001290     RECORDING MODE IS F                                                  
001300     BLOCK CONTAINS 0 RECORDS.                                            
001310*-----------LRECL 81-----------------------------------                   
001320     COPY 'CTACOPY'.                                                      
001330*-----------------------------------------------------                    
001340 WORKING-STORAGE                           SECTION.                       
001350*-----------------------------------------------------                    
001360     COPY '#GLOG'.                                                        
001370*-----------------------------------------------------                    
001380 01 FILLER PIC X(48) VALUE                                                
001390      '-------VARIAVEIS PARA FILE STATUS------------'.                    
001400*-----------------------------------------------------                    
001410 77 WRK-FS-CTLCONS      PIC 9(02).                                        
001420 77 WRK-FS-BILAN         PIC 9(02).                                       
001430 77 WRK-FS-CPC           PIC 9(02).                                       
001440 77 WRK-FS-FLUX          PIC 9(02).                                       
001450 77 WRK-FS-CONSOLID      PIC 9(02).                                       
001460*-----------------------------------------------------                    
001470 01 FILLER PIC X(48) VALUE                                                
001480      '-------CARTAO DE CONTROLE (EMPRESA/ANO-BASE)-'.                    
001490*-----------------------------------------------------                    
001500 01 WRK-CONTROLE.                                                         
001510    05 WRK-CTL-EMPRESA      PIC 9(04).                                    
001520    05 WRK-CTL-ANO-BASE     PIC 9(04).                                    
001530    05 FILLER               PIC X(72).                                    
001540 01 WRK-CONTROLE-R REDEFINES WRK-CONTROLE.                                
001550    05 WRK-CTL-ANO-BASE-X   PIC X(04).                                    
001560    05 FILLER               PIC X(76).                                    
001570*-----------------------------------------------------                    
001580 01 FILLER PIC X(48) VALUE                                                
001590      '-------TABELA DOS TRES EXERCICIOS A CONSOLIDAR'.                   
001600*-----------------------------------------------------                    
001610 01 WRK-TABELA-ANOS.                                                      
001620    05 WRK-ANO OCCURS 3 TIMES PIC 9(04).                                  
001630 01 WRK-TABELA-ANOS-R REDEFINES WRK-TABELA-ANOS.                          
001640    05 WRK-ANO-X OCCURS 3 TIMES PIC X(04).                                
001650*-----------------------------------------------------                    
001660 01 FILLER PIC X(48) VALUE                                                
001670      '-------CONTADORES (COMP)---------------------'.                    
001680*-----------------------------------------------------                    
001690 01 WRK-CONTADORES.                                                       
001700    05 WRK-IDX-ANO          PIC 9(01) COMP.                               
001710    05 WRK-LIDOS-BILAN      PIC 9(06) COMP.                               
001720    05 WRK-LIDOS-CPC        PIC 9(06) COMP.                               
001730    05 WRK-LIDOS-FLUX       PIC 9(06) COMP.                               
001740    05 WRK-GRAVADOS         PIC 9(06) COMP.                               
001750    05 WRK-IGNORADOS        PIC 9(06) COMP.                               
001760*-----------------------------------------------------                    
001770 01 FILLER PIC X(48) VALUE                                                
001780      '-------AREA DE CLASSIFICACAO DO REGISTRO------'.                   
001790*-----------------------------------------------------                    
001800 01 WRK-CLASSIFICACAO.                                                    
001810    05 WRK-NATUREZA-ATUAL   PIC X(12).                                    
001820    05 WRK-VALOR-ATUAL      PIC S9(11).                                   
001830    05 WRK-ORIGEM-ATUAL     PIC X(04).                                    
001840    05 WRK-CODIGO-ATUAL     PIC X(06).                                    
001850    05 WRK-ROTULO-ATUAL     PIC X(40).                                    
001860*-----------------------------------------------------                    
001870 01 FILLER PIC X(48) VALUE                                                
001880      '-------AREA DE BUSCA DE PALAVRA NO ROTULO-----'.                   
001890*-----------------------------------------------------                    
001900 01 WRK-BUSCA-PALAVRA.                                                    
001910    05 WRK-BUSCA-TEXTO      PIC X(40).                                    
001920    05 WRK-PALAVRA-BUSCA    PIC X(20).                                    
001930    05 WRK-TAM-PALAVRA      PIC 9(02) COMP.                               
001940    05 WRK-POS-ATUAL        PIC 9(02) COMP.                               
001950    05 WRK-POS-ACHADA       PIC 9(02) COMP.                               
001960    05 WRK-LIMITE-BUSCA     PIC 9(02) COMP.                               
001970*-----------------------------------------------------                    
001980 01 FILLER PIC X(48) VALUE                                                
001990      '-------MENSAGENS-------------------------------'.                  
002000*-----------------------------------------------------                    
002010 77 WRK-MENSAGEM-FIM     PIC X(21) VALUE                                  
002020     'FIM DO PROCESSAMENTO.'.                                             
002030 77 WRK-MENSAGEM-VAZIO   PIC X(14) VALUE                                  
002040     'ARQUIVO VAZIO.'.                                                    
002050                                                                          
002060*====================================================                     
002070 PROCEDURE                                 DIVISION.                      
002080*====================================================                     
002090*-----------------------------------------------------                    
002100 0000-PRINCIPAL                             SECTION.                      
002110*-----------------------------------------------------                    
002120     PERFORM 1000-INICIALIZAR.                                            
002130     PERFORM 2000-PROCESSAR-ANO THRU 2000-99-FIM                          
002140        VARYING WRK-IDX-ANO FROM 1 BY 1                                   
002150        UNTIL WRK-IDX-ANO > 3.                                            
002160     PERFORM 4000-FINALIZAR.                                              
002170     STOP RUN.                                                            
002180*-----------------------------------------------------                    
002190 0000-99-FIM.                                  EXIT.                      
002200*-----------------------------------------------------                    
002210                                                                          
002220*-----------------------------------------------------                    
002230 1000-INICIALIZAR                           SECTION.                      
002240*-----------------------------------------------------                    
002250     OPEN INPUT CTLCONS.                                                  
002260     PERFORM 5100-TESTARSTATUS-CTLCONS.                                   
002270     PERFORM 1100-LER-CONTROLE.                                           
002280     CLOSE CTLCONS.                                                       
002290     OPEN OUTPUT CONSOLID.                                                
002300     PERFORM 5500-TESTARSTATUS-CONSOLID.                                  
002310*-----------------------------------------------------                    
002320 1000-99-FIM.                                  EXIT.                      
002330*-----------------------------------------------------                    
002340                                                                          
002350*-----------------------------------------------------                    
002360 1100-LER-CONTROLE                          SECTION.                      
002370*-----------------------------------------------------                    
002380     READ CTLCONS INTO WRK-CONTROLE.                                      
002390     IF WRK-FS-CTLCONS EQUAL 10                                           
002400        DISPLAY WRK-MENSAGEM-VAZIO                                        
002410        MOVE 9999 TO WRK-CTL-EMPRESA                                      
002420     END-IF.                                                              
002430     COMPUTE WRK-ANO(3) = WRK-CTL-ANO-BASE.                               
002440     COMPUTE WRK-ANO(2) = WRK-CTL-ANO-BASE - 1.                           
002450     COMPUTE WRK-ANO(1) = WRK-CTL-ANO-BASE - 2.                           
002460*-----------------------------------------------------                    
002470 1100-99-FIM.                                  EXIT.                      
002480*-----------------------------------------------------                    
002490                                                                          
002500*-----------------------------------------------------                    
002510 2000-PROCESSAR-ANO                          SECTION.                     
002520*-----------------------------------------------------                    
002530     PERFORM 2100-PROCESSAR-BILAN THRU 2100-99-FIM.                       
002540     PERFORM 2200-PROCESSAR-CPC   THRU 2200-99-FIM.                       
002550     PERFORM 2300-PROCESSAR-FLUX  THRU 2300-99-FIM.                       
002560*-----------------------------------------------------                    
002570 2000-99-FIM.                                  EXIT.                      
002580*-----------------------------------------------------                    
002590                                                                          
002600*-----------------------------------------------------                    
002610 2100-PROCESSAR-BILAN                        SECTION.                     
002620*-----------------------------------------------------                    
002630     OPEN INPUT BILAN.                                                    
002640     PERFORM 5200-TESTARSTATUS-BILAN.                                     
002650     READ BILAN.                                                          
002660     PERFORM 2110-TRATAR-BILAN THRU 2110-99-FIM                           
002670        UNTIL WRK-FS-BILAN EQUAL 10.                                      
002680     CLOSE BILAN.                                                         
002690*-----------------------------------------------------                    
002700 2100-99-FIM.                                  EXIT.                      
002710*-----------------------------------------------------                    
002720                                                                          
002730*-----------------------------------------------------                    
002740 2110-TRATAR-BILAN                           SECTION.                     
002750*-----------------------------------------------------                    
002760     ADD 1 TO WRK-LIDOS-BILAN.                                            
002770     IF FD-BILAN-CODIGO EQUAL SPACES                                      
002780        ADD 1 TO WRK-IGNORADOS                                            
002790     ELSE                                                                 
002800        PERFORM 2150-CLASSIFICAR-BILAN THRU 2150-99-FIM                   
002810        EVALUATE WRK-IDX-ANO                                              
002820           WHEN 1 MOVE FD-BILAN-VALOR1 TO WRK-VALOR-ATUAL                 
002830           WHEN 2 MOVE FD-BILAN-VALOR2 TO WRK-VALOR-ATUAL                 
002840           WHEN 3 MOVE FD-BILAN-VALOR3 TO WRK-VALOR-ATUAL                 
002850        END-EVALUATE                                                      
002860        MOVE 'BIL '            TO WRK-ORIGEM-ATUAL                        
002870        MOVE FD-BILAN-CODIGO    TO WRK-CODIGO-ATUAL                       
002880        MOVE FD-BILAN-ROTULO    TO WRK-ROTULO-ATUAL                       
002890        PERFORM 3000-GRAVAR-CONTA THRU 3000-99-FIM                        
002900     END-IF.                                                              
002910     READ BILAN.                                                          
002920*-----------------------------------------------------                    
002930 2110-99-FIM.                                  EXIT.                      
002940*-----------------------------------------------------                    
002950                                                                          
002960*-----------------------------------------------------                    
002970 2150-CLASSIFICAR-BILAN                      SECTION.                     
002980*-----------------------------------------------------                    
002990     IF FD-BILAN-1A-POS EQUAL '2' OR '3' OR '4' OR '5'                    
003000        MOVE 'ACTIF       ' TO WRK-NATUREZA-ATUAL                         
003010     ELSE                                                                 
003020        MOVE 'PASSIF      ' TO WRK-NATUREZA-ATUAL                         
003030     END-IF.                                                              
003040*-----------------------------------------------------                    
003050 2150-99-FIM.                                  EXIT.                      
003060*-----------------------------------------------------                    
003070                                                                          
003080*-----------------------------------------------------                    
003090 2200-PROCESSAR-CPC                          SECTION.                     
003100*-----------------------------------------------------                    
003110     OPEN INPUT CPC.                                                      
003120     PERFORM 5300-TESTARSTATUS-CPC.                                       
003130     READ CPC.                                                            
003140     PERFORM 2210-TRATAR-CPC THRU 2210-99-FIM                             
003150        UNTIL WRK-FS-CPC EQUAL 10.                                        
003160     CLOSE CPC.                                                           
003170*-----------------------------------------------------                    
003180 2200-99-FIM.                                  EXIT.                      
003190*-----------------------------------------------------                    
003200                                                                          
003210*-----------------------------------------------------                    
003220 2210-TRATAR-CPC                             SECTION.                     
003230*-----------------------------------------------------                    
003240     ADD 1 TO WRK-LIDOS-CPC.                                              
003250     IF FD-CPC-CODIGO EQUAL SPACES                                        
003260        ADD 1 TO WRK-IGNORADOS                                            
003270     ELSE                                                                 
003280        PERFORM 2250-CLASSIFICAR-CPC THRU 2250-99-FIM                     
003290        EVALUATE WRK-IDX-ANO                                              
003300           WHEN 1 MOVE FD-CPC-VALOR1 TO WRK-VALOR-ATUAL                   
003310           WHEN 2 MOVE FD-CPC-VALOR2 TO WRK-VALOR-ATUAL                   
003320           WHEN 3 MOVE FD-CPC-VALOR3 TO WRK-VALOR-ATUAL                   
003330        END-EVALUATE                                                      
003340        MOVE 'CPC '          TO WRK-ORIGEM-ATUAL                          
003350        MOVE FD-CPC-CODIGO    TO WRK-CODIGO-ATUAL                         
003360        MOVE FD-CPC-ROTULO    TO WRK-ROTULO-ATUAL                         
003370        PERFORM 3000-GRAVAR-CONTA THRU 3000-99-FIM                        
003380     END-IF.                                                              
003390     READ CPC.                                                            
003400*-----------------------------------------------------                    
003410 2210-99-FIM.                                  EXIT.                      
003420*-----------------------------------------------------                    
003430                                                                          
003440*-----------------------------------------------------                    
003450 2250-CLASSIFICAR-CPC                        SECTION.                     
003460*-----------------------------------------------------                    
003470     IF FD-CPC-CODIGO(1:1) EQUAL '7'                                      
003480        MOVE 'PRODUIT     ' TO WRK-NATUREZA-ATUAL                         
003490     ELSE                                                                 
003500        MOVE 'CHARGE      ' TO WRK-NATUREZA-ATUAL                         
003510     END-IF.                                                              
003520*-----------------------------------------------------                    
003530 2250-99-FIM.                                  EXIT.                      
003540*-----------------------------------------------------                    
003550                                                                          
003560*-----------------------------------------------------                    
003570 2300-PROCESSAR-FLUX                         SECTION.                     
003580*-----------------------------------------------------                    
003590     OPEN INPUT FLUX.                                                     
003600     PERFORM 5400-TESTARSTATUS-FLUX.                                      
003610     READ FLUX.                                                           
003620     PERFORM 2310-TRATAR-FLUX THRU 2310-99-FIM                            
003630        UNTIL WRK-FS-FLUX EQUAL 10.                                       
003640     CLOSE FLUX.                                                          
003650*-----------------------------------------------------                    
003660 2300-99-FIM.                                  EXIT.                      
003670*-----------------------------------------------------                    
003680                                                                          
003690*-----------------------------------------------------                    
003700 2310-TRATAR-FLUX                            SECTION.                     
003710*-----------------------------------------------------                    
003720     ADD 1 TO WRK-LIDOS-FLUX.                                             
003730     IF FD-FLUX-CODIGO EQUAL SPACES                                       
003740        ADD 1 TO WRK-IGNORADOS                                            
003750     ELSE                                                                 
003760        PERFORM 2350-CLASSIFICAR-FLUX THRU 2350-99-FIM                    
003770        EVALUATE WRK-IDX-ANO                                              
003780           WHEN 1 MOVE FD-FLUX-VALOR1 TO WRK-VALOR-ATUAL                  
003790           WHEN 2 MOVE FD-FLUX-VALOR2 TO WRK-VALOR-ATUAL                  
003800           WHEN 3 MOVE FD-FLUX-VALOR3 TO WRK-VALOR-ATUAL                  
003810        END-EVALUATE                                                      
003820        MOVE 'FLUX'          TO WRK-ORIGEM-ATUAL                          
003830        MOVE FD-FLUX-CODIGO   TO WRK-CODIGO-ATUAL                         
003840        MOVE FD-FLUX-ROTULO   TO WRK-ROTULO-ATUAL                         
003850        PERFORM 3000-GRAVAR-CONTA THRU 3000-99-FIM                        
003860     END-IF.                                                              
003870     READ FLUX.                                                           
003880*-----------------------------------------------------                    
003890 2310-99-FIM.                                  EXIT.                      
003900*-----------------------------------------------------                    
003910                                                                          
003920*-----------------------------------------------------                    
003930*  CH-3312 - A CLASSIFICACAO DE FLUXO E POR PALAVRA-  *                   
003940*  CHAVE NO ROTULO, NUNCA PELO CODIGO NUMERICO; A     *                   
003950*  ROTINA ANTIGA TESTAVA O CODIGO E NUNCA ACERTAVA.   *                   
003960*-----------------------------------------------------                    
003970 2350-CLASSIFICAR-FLUX                       SECTION.                     
003980*-----------------------------------------------------                    
003990     IF FD-FLUX-FIM NOT EQUAL '1'                                         
004000        MOVE 'AUTRE       ' TO WRK-NATUREZA-ATUAL                         
004010     ELSE                                                                 
004020        MOVE FD-FLUX-ROTULO   TO WRK-BUSCA-TEXTO                          
004030        MOVE 'ENCAISSEMENT  '   TO WRK-PALAVRA-BUSCA                      
004040        MOVE 12                   TO WRK-TAM-PALAVRA                      
004050        PERFORM 2900-PROCURAR-PALAVRA THRU 2900-99-FIM                    
004060        IF WRK-POS-ACHADA GREATER THAN 0                                  
004070           MOVE 'ENCAISSEMENT' TO WRK-NATUREZA-ATUAL                      
004080        ELSE                                                              
004090           MOVE 'INVESTISSEMENT'  TO WRK-PALAVRA-BUSCA                    
004100           MOVE 14                   TO WRK-TAM-PALAVRA                   
004110           PERFORM 2900-PROCURAR-PALAVRA THRU 2900-99-FIM                 
004120           IF WRK-POS-ACHADA GREATER THAN 0                               
004130              MOVE 'INVESTISSEME' TO WRK-NATUREZA-ATUAL                   
004140           ELSE                                                           
004150              MOVE 'FINANCEMENT '   TO WRK-PALAVRA-BUSCA                  
004160              MOVE 11                  TO WRK-TAM-PALAVRA                 
004170              PERFORM 2900-PROCURAR-PALAVRA THRU 2900-99-FIM              
004180              IF WRK-POS-ACHADA GREATER THAN 0                            
004190                 MOVE 'FINANCEMENT ' TO WRK-NATUREZA-ATUAL                
004200              ELSE                                                        
004210                 MOVE 'DECAISSEMENT' TO WRK-NATUREZA-ATUAL                
004220              END-IF                                                      
004230           END-IF                                                         
004240        END-IF                                                            
004250     END-IF.                                                              
004260*-----------------------------------------------------                    
004270 2350-99-FIM.                                  EXIT.                      
004280*-----------------------------------------------------                    
004290                                                                          
004300*-----------------------------------------------------                    
004310*  ROTINA GENERICA DE BUSCA DE PALAVRA DENTRO DO      *                   
004320*  ROTULO (40 POSICOES). NAO USA VERBO INTRINSECO,    *                   
004330*  VARRE POSICAO A POSICAO POR SUBSTRING.             *                   
004340*-----------------------------------------------------                    
004350 2900-PROCURAR-PALAVRA                       SECTION.                     
004360*-----------------------------------------------------                    
004370     MOVE 0 TO WRK-POS-ACHADA.                                            
004380     MOVE 1 TO WRK-POS-ATUAL.                                             
004390     COMPUTE WRK-LIMITE-BUSCA = 41 - WRK-TAM-PALAVRA.                     
004400     PERFORM 2910-TESTAR-POSICAO THRU 2910-99-FIM                         
004410        UNTIL WRK-POS-ACHADA GREATER THAN 0                               
004420           OR WRK-POS-ATUAL GREATER THAN WRK-LIMITE-BUSCA.                
004430*-----------------------------------------------------                    
004440 2900-99-FIM.                                  EXIT.                      
004450*-----------------------------------------------------                    
004460                                                                          
004470*-----------------------------------------------------                    
004480 2910-TESTAR-POSICAO                         SECTION.                     
004490*-----------------------------------------------------                    
004500     IF WRK-BUSCA-TEXTO (WRK-POS-ATUAL : WRK-TAM-PALAVRA)                 
004510           EQUAL WRK-PALAVRA-BUSCA (1 : WRK-TAM-PALAVRA)                  
004520        MOVE WRK-POS-ATUAL TO WRK-POS-ACHADA                              
004530     ELSE                                                                 
004540        ADD 1 TO WRK-POS-ATUAL                                            
004550     END-IF.                                                              
004560*-----------------------------------------------------                    
004570 2910-99-FIM.                                  EXIT.                      
004580*-----------------------------------------------------                    
004590                                                                          
004600*-----------------------------------------------------                    
004610 3000-GRAVAR-CONTA                           SECTION.                     
004620*-----------------------------------------------------                    
004630     MOVE WRK-CTL-EMPRESA       TO FD-EMPRESA.                            
004640     MOVE WRK-ANO (WRK-IDX-ANO) TO FD-EXERCICIO.                          
004650     MOVE WRK-CODIGO-ATUAL       TO FD-CONTA-CODIGO.                      
004660     MOVE WRK-ROTULO-ATUAL       TO FD-CONTA-ROTULO.                      
004670     MOVE WRK-VALOR-ATUAL        TO FD-CONTA-VALOR.                       
004680     MOVE WRK-ORIGEM-ATUAL       TO FD-CONTA-ORIGEM.                      
004690     MOVE WRK-NATUREZA-ATUAL     TO FD-CONTA-NATUREZA.                    
004700     WRITE FD-CONTA.                                                      
004710     ADD 1 TO WRK-GRAVADOS.                                               
004720*-----------------------------------------------------                    
004730 3000-99-FIM.                                  EXIT.                      
004740*-----------------------------------------------------                    
004750                                                                          
004760*-----------------------------------------------------                    
004770 4000-FINALIZAR                              SECTION.                     
004780*-----------------------------------------------------                    
004790     DISPLAY 'REGISTROS LIDOS BILAN :' WRK-LIDOS-BILAN.                   
004800     DISPLAY 'REGISTROS LIDOS CPC   :' WRK-LIDOS-CPC.                     
004810     DISPLAY 'REGISTROS LIDOS FLUX  :' WRK-LIDOS-FLUX.                    
004820     DISPLAY 'REGISTROS IGNORADOS   :' WRK-IGNORADOS.                     
004830     DISPLAY 'REGISTROS GRAVADOS    :' WRK-GRAVADOS.                      
004840     CLOSE CONSOLID.                                                      
004850     DISPLAY WRK-MENSAGEM-FIM.                                            
004860*-----------------------------------------------------                    
004870 4000-99-FIM.                                  EXIT.                      
004880*-----------------------------------------------------                    
004890                                                                          
004900*-----------------------------------------------------                    
004910 5100-TESTARSTATUS-CTLCONS                   SECTION.                     
004920*-----------------------------------------------------                    
004930     IF WRK-FS-CTLCONS NOT EQUAL 00 AND NOT EQUAL 10                      
004940        MOVE 'CRPCONS'              TO WRK-PROGRAMA                       
004950        MOVE 'ERRO NO OPEN CTLCONS' TO WRK-MENSAGEM                       
004960        MOVE '1000'                 TO WRK-SECAO                          
004970        MOVE WRK-FS-CTLCONS         TO WRK-STATUS                         
004980        PERFORM 9000-TRATAERROS                                           
004990     END-IF.                                                              
005000*-----------------------------------------------------                    
005010 5100-99-FIM.                                  EXIT.                      
005020*-----------------------------------------------------                    
005030                                                                          
005040*-----------------------------------------------------                    
005050 5200-TESTARSTATUS-BILAN                     SECTION.                     
005060*-----------------------------------------------------                    
005070     IF WRK-FS-BILAN NOT EQUAL 00 AND NOT EQUAL 10                        
005080        MOVE 'CRPCONS'              TO WRK-PROGRAMA                       
005090        MOVE 'ERRO NO OPEN BILAN'   TO WRK-MENSAGEM                       
005100        MOVE '2100'                 TO WRK-SECAO                          
005110        MOVE WRK-FS-BILAN           TO WRK-STATUS                         
005120        PERFORM 9000-TRATAERROS                                           
005130     END-IF.                                                              
005140*-----------------------------------------------------                    
005150 5200-99-FIM.                                  EXIT.                      
005160*-----------------------------------------------------                    
005170                                                                          
005180*-----------------------------------------------------                    
005190 5300-TESTARSTATUS-CPC                       SECTION.                     
005200*-----------------------------------------------------                    
005210     IF WRK-FS-CPC NOT EQUAL 00 AND NOT EQUAL 10                          
005220        MOVE 'CRPCONS'              TO WRK-PROGRAMA                       
005230        MOVE 'ERRO NO OPEN CPC'     TO WRK-MENSAGEM                       
005240        MOVE '2200'                 TO WRK-SECAO                          
005250        MOVE WRK-FS-CPC             TO WRK-STATUS                         
005260        PERFORM 9000-TRATAERROS                                           
005270     END-IF.                                                              
005280*-----------------------------------------------------                    
005290 5300-99-FIM.                                  EXIT.                      
005300*-----------------------------------------------------                    
005310                                                                          
005320*-----------------------------------------------------                    
005330 5400-TESTARSTATUS-FLUX                      SECTION.                     
005340*-----------------------------------------------------                    
005350     IF WRK-FS-FLUX NOT EQUAL 00 AND NOT EQUAL 10                         
005360        MOVE 'CRPCONS'              TO WRK-PROGRAMA                       
005370        MOVE 'ERRO NO OPEN FLUX'    TO WRK-MENSAGEM                       
005380        MOVE '2300'                 TO WRK-SECAO                          
005390        MOVE WRK-FS-FLUX            TO WRK-STATUS                         
005400        PERFORM 9000-TRATAERROS                                           
005410     END-IF.                                                              
005420*-----------------------------------------------------                    
005430 5400-99-FIM.                                  EXIT.                      
005440*-----------------------------------------------------                    
005450                                                                          
005460*-----------------------------------------------------                    
005470 5500-TESTARSTATUS-CONSOLID                  SECTION.                     
005480*-----------------------------------------------------                    
005490     IF WRK-FS-CONSOLID NOT EQUAL 00                                      
005500        MOVE 'CRPCONS'              TO WRK-PROGRAMA                       
005510        MOVE 'ERRO NO OPEN CONSOLID' TO WRK-MENSAGEM                      
005520        MOVE '1000'                 TO WRK-SECAO                          
005530        MOVE WRK-FS-CONSOLID        TO WRK-STATUS                         
005540        PERFORM 9000-TRATAERROS                                           
005550     END-IF.                                                              
005560*-----------------------------------------------------                    
005570 5500-99-FIM.                                  EXIT.                      
005580*-----------------------------------------------------                    
005590                                                                          
005600*-----------------------------------------------------                    
005610 9000-TRATAERROS                            SECTION.                      
005620*-----------------------------------------------------                    
005630     CALL 'GRAVALOG' USING WRK-DADOS.                                     
005640     GOBACK.                                                              
005650*-----------------------------------------------------                    
005660 9000-99-FIM.                                  EXIT.                      
005670*-----------------------------------------------------                    
