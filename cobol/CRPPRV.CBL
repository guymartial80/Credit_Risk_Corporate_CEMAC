000010*====================================================                     
000020 IDENTIFICATION                            DIVISION.                      
000030*====================================================                     
000040 PROGRAM-ID. CRPPRV.                                                      
000050 AUTHOR. MARIA DO CARMO SILVA.                                            
000060 INSTALLATION. CPD CENTRAL - ANALISE DE RISCO COBAC.                      
000070 DATE-WRITTEN. 23/03/91.                                                  
000080 DATE-COMPILED.                                                           
000090 SECURITY. USO INTERNO - AREA DE CREDITO.                                 
000100*===================================================*                     
000110*  EMPRESA : FOURSYS                                *                     
000120*---------------------------------------------------*                     
000130*  OBJETIVO: REPASSAR RESULT3 PARA RESULT4 SEM       *                    
000140*            ALTERACAO E, A SEGUIR, LER O ARQUIVO DE *                    
000150*            EMPRESTIMOS, CALCULANDO POR EMPRESTIMO  *                    
000160*            A TAXA DE PROVISAO (R-2015/04) PELA     *                    
000170*            CATEGORIA DE RISCO DE CREDITO, A        *                    
000180*            PROVISAO EXIGIDA E O MONTANTE NETO,     *                    
000190*            GRAVANDO UM REGISTRO DE PROVISAO (PRV)  *                    
000200*            POR EMPRESTIMO AO FINAL DE RESULT4.     *                    
000210*---------------------------------------------------*                     
000220*  ARQUIVOS:                                        *                     
000230*  DDNAME             I/O           INCLUDE/BOOK    *                     
000240*  RESULT3             I             RESCOPY        *                     
000250*  EMPRESTIMOS         I             ---------      *                     
000260*  RESULT4             O             RESCOPY        *                     
000270*===================================================*                     
000280*  HISTORICO DE ALTERACOES:                         *                     
000290*  DATA     AUTOR   CHAMADO    DESCRICAO            *                     
000300*  -------- ------- ---------- --------------------*                      
000310*  23/03/91 MCS     ----       VERSAO ORIGINAL.      *                    
000320*  30/08/96 MCS     CH-1733    INCLUI FALLBACK PARA  *            CH-1733 
000330*                   CATEGORIA DESCONHECIDA (TAXA     *            CH-1733 
000340*                   1.00, CATEGORIA REPORTADA COMO   *            CH-1733 
000350*                   CONTENTIEUX, A PIOR CLASSE).     *            CH-1733 
000360*  15/01/99 JPL     CH-2050    AJUSTE ANO 2000 - SEM *            CH-2050 
000370*                   IMPACTO.                         *            CH-2050 
000380*  19/09/11 FBM     CH-3612    PASSA A ARREDONDAR A  *            CH-3612 
000390*                   PROVISAO E O NETO POR ARREDONDA- *            CH-3612 
000400*                   MENTO PARA CIMA NA 2A DECIMAL.   *            CH-3612 
000410*===================================================*                     
000420                                                                          
000430*====================================================                     
000440 ENVIRONMENT                               DIVISION.                      
000450*====================================================                     
000460 CONFIGURATION                             SECTION.                       
000470 SPECIAL-NAMES.                                                           
000480     C01 IS TOP-OF-FORM                                                   
000490     CLASS CLASSE-NUMERICA IS '0' THRU '9'.                               
000500                                                                          
000510 INPUT-OUTPUT                              SECTION.                       
000520 FILE-CONTROL.                                                            
000530     SELECT RESULT3 ASSIGN TO RESULT3                                     
000540         FILE STATUS IS WRK-FS-RESULT3.                                   
000550                                                                          
000560     SELECT EMPRESTIMOS ASSIGN TO EMPRESTMO                               
000570         FILE STATUS IS WRK-FS-EMPRESTIMOS.                               
000580                                                                          
000590     SELECT RESULT4 ASSIGN TO RESULT4                                     
000600         FILE STATUS IS WRK-FS-RESULT4.                                   
000610                                                                          
000620*====================================================                     
000630 DATA                                      DIVISION.                      
000640*====================================================                     
000650*-----------------------------------------------------                    
000660 FILE                                      SECTION.                       
000670*-----------------------------------------------------                    
000680 FD RESULT3                                                               
000690     RECORDING MODE IS F                                                  
000700     BLOCK CONTAINS 0 RECORDS.                                            
000710*-----------LRECL 142----------------------------------                   
000720     COPY 'RESCOPY'.                                                      
000730                                                                          
000740 FD EMPRESTIMOS                                                           
000750     RECORDING MODE IS F                                                  
000760     BLOCK CONTAINS 0 RECORDS.                                            
000770*-----------LRECL 33-----------------------------------                   
000780 01 FD-EMPRESTIMO.                                                        
000790    05 FD-EMP-NUMERO      PIC 9(06).                                      
000800    05 FD-EMP-VALOR       PIC S9(11)V9(02).                               
000810    05 FD-EMP-CATEGORIA   PIC X(14).                                      
000820                                                                          
000830 FD RESULT4                                                               
000840     RECORDING MODE IS F                                                  
000850     BLOCK CONTAINS 0 RECORDS.                                            
000860*-----------LRECL 142----------------------------------                   
000870 01 FD-RESULT4-REG          PIC X(142).                                   
000880 01 FD-RESULT4-REG-R REDEFINES FD-RESULT4-REG.                            
000890    05 FD-RESULT4-TIPO      PIC X(04).                                    
000900    05 FD-RESULT4-RESTO     PIC X(138).                                   
000910*-----------------------------------------------------                    
000920 WORKING-STORAGE                           SECTION.                       
000930*-----------------------------------------------------                    
000940     COPY '#GLOG'.                                                        
000950*-----------------------------------------------------                    
000960 01 FILLER PIC X(48) VALUE                                                
000970      '-------VARIAVEIS PARA FILE STATUS------------'.                    
000980*-----------------------------------------------------                    
000990 77 WRK-FS-RESULT3        PIC 9(02).                                      
001000 77 WRK-FS-EMPRESTIMOS    PIC 9(02).                                      
001010 77 WRK-FS-RESULT4        PIC 9(02).                                      
001020*-----------------------------------------------------                    
001030 01 FILLER PIC X(48) VALUE                                                
001040      '-------CONTADORES (COMP)---------------------'.                    
001050*-----------------------------------------------------                    
001060 01 WRK-CONTADORES.                                                       
001070    05 WRK-RESULT3-LIDOS     PIC 9(06) COMP.                              
001080    05 WRK-EMPREST-LIDOS     PIC 9(06) COMP.                              
001090    05 WRK-RESULT4-GRAVADOS  PIC 9(06) COMP.                              
001100    05 WRK-EMPREST-FALLBACK  PIC 9(06) COMP.                              
001110 01 WRK-CONTADORES-R REDEFINES WRK-CONTADORES.                            
001120    05 WRK-CONTADORES-ALFA   PIC X(24).                                   
001130*-----------------------------------------------------                    
001140 01 FILLER PIC X(48) VALUE                                                
001150      '-------TOTAIS DE CONTROLE (DISPLAY)-----------'.                   
001160*-----------------------------------------------------                    
001170 01 WRK-TOTAIS.                                                           
001180    05 WRK-TOTAL-PRINCIPAL   PIC S9(11)V9(02).                            
001190    05 WRK-TOTAL-PROVISAO    PIC S9(11)V9(02).                            
001200    05 WRK-TOTAL-NETO        PIC S9(11)V9(02).                            
001210 01 WRK-TOTAIS-R REDEFINES WRK-TOTAIS.                                    
001220    05 WRK-TOTAIS-ALFA       PIC X(42).                                   
001230*-----------------------------------------------------                    
001240 01 FILLER PIC X(48) VALUE                                                
001250      '-------AREAS DE CALCULO DA PROVISAO------------'.                  
001260*-----------------------------------------------------                    
001270 77 WRK-PRV-TAXA           PIC 9(01)V9(02) COMP.                          
001280 77 WRK-PRV-PROVISAO       PIC S9(11)V9(02) COMP.                         
001290 77 WRK-PRV-NETO           PIC S9(11)V9(02) COMP.                         
001300 77 WRK-PRV-FALLBACK       PIC X(01).                                     
001310*-----------------------------------------------------                    
001320 01 FILLER PIC X(48) VALUE                                                
001330      '-------REGISTRO DE PROVISAO EM MONTAGEM--------'.                  
001340*-----------------------------------------------------                    
001350 01 WRK-REG-PRV.                                                          
001360    05 WRK-PRV-TIPO          PIC X(04).                                   
001370    05 WRK-PRV-SEQUENCIAL    PIC 9(04).                                   
001380    05 FILLER                PIC 9(04).                                   
001390    05 WRK-PRV-MONT-PRINC    PIC S9(11)V9(02).                            
001400    05 WRK-PRV-CATEGORIA     PIC X(14).                                   
001410    05 WRK-PRV-TAXA-GRAV     PIC 9(01)V9(02).                             
001420    05 WRK-PRV-PROVISAO-GRAV PIC S9(11)V9(02).                            
001430    05 WRK-PRV-NETO-GRAV     PIC S9(11)V9(02).                            
001440    05 FILLER                PIC X(74).                                   
001450 01 WRK-REG-PRV-R REDEFINES WRK-REG-PRV.                                  
001460    05 WRK-REG-PRV-ALFA      PIC X(142).                                  
001470*-----------------------------------------------------                    
001480 01 FILLER PIC X(48) VALUE                                                
001490      '-------MENSAGENS-------------------------------'.                  
001500*-----------------------------------------------------                    
001510 77 WRK-MENSAGEM-FIM     PIC X(21) VALUE                                  
001520     'FIM DO PROCESSAMENTO.'.                                             
001530                                                                          
001540*====================================================                     
001550 PROCEDURE                                 DIVISION.                      
001560*====================================================                     
001570*-----------------------------------------------------                    
001580 0000-PRINCIPAL                             SECTION.                      
001590*-----------------------------------------------------                    
001600     PERFORM 1000-INICIALIZAR.                                            
001610     PERFORM 2000-COPIAR-RESULT3 UNTIL WRK-FS-RESULT3 EQUAL 10.           
001620     PERFORM 3000-PROVISIONAR UNTIL WRK-FS-EMPRESTIMOS EQUAL 10.          
001630     PERFORM 4000-FINALIZAR.                                              
001640     STOP RUN.                                                            
001650*-----------------------------------------------------                    
001660 0000-99-FIM.                                  EXIT.                      
001670*-----------------------------------------------------                    
001680                                                                          
001690*-----------------------------------------------------                    
001700 1000-INICIALIZAR                           SECTION.                      
001710*-----------------------------------------------------                    
001720     OPEN INPUT RESULT3.                                                  
001730     PERFORM 5100-TESTARSTATUS-RESULT3.                                   
001740     OPEN INPUT EMPRESTIMOS.                                              
001750     PERFORM 5200-TESTARSTATUS-EMPRESTIMOS.                               
001760     OPEN OUTPUT RESULT4.                                                 
001770     PERFORM 5300-TESTARSTATUS-RESULT4.                                   
001780     MOVE 0 TO WRK-TOTAL-PRINCIPAL WRK-TOTAL-PROVISAO                     
001790               WRK-TOTAL-NETO.                                            
001800     READ RESULT3.                                                        
001810     READ EMPRESTIMOS.                                                    
001820*-----------------------------------------------------                    
001830 1000-99-FIM.                                  EXIT.                      
001840*-----------------------------------------------------                    
001850                                                                          
001860*-----------------------------------------------------                    
001870 2000-COPIAR-RESULT3                        SECTION.                      
001880*-----------------------------------------------------                    
001890     MOVE FD-RESULTADO TO FD-RESULT4-REG.                                 
001900     WRITE FD-RESULT4-REG.                                                
001910     ADD 1 TO WRK-RESULT3-LIDOS.                                          
001920     ADD 1 TO WRK-RESULT4-GRAVADOS.                                       
001930     READ RESULT3.                                                        
001940*-----------------------------------------------------                    
001950 2000-99-FIM.                                  EXIT.                      
001960*-----------------------------------------------------                    
001970                                                                          
001980*-----------------------------------------------------                    
001990 3000-PROVISIONAR                            SECTION.                     
002000*-----------------------------------------------------                    
002010     PERFORM 3100-CLASSIFICAR-CATEGORIA THRU 3100-99-FIM.                 
002020     PERFORM 3200-CALC-PROVISAO THRU 3200-99-FIM.                         
002030     PERFORM 3300-GRAVAR-PRV THRU 3300-99-FIM.                            
002040     ADD 1 TO WRK-EMPREST-LIDOS.                                          
002050     READ EMPRESTIMOS.                                                    
002060*-----------------------------------------------------                    
002070 3000-99-FIM.                                  EXIT.                      
002080*-----------------------------------------------------                    
002090                                                                          
002100*-----------------------------------------------------                    
002110*  TAXAS R-2015/04 POR CATEGORIA DE RECEBIVEL;         *                  
002120*  CATEGORIA NAO RECONHECIDA CAI NO FALLBACK, TAXA     *                  
002130*  1.00, REPORTADA COMO CONTENTIEUX (A PIOR CLASSE).   *                  
002140*-----------------------------------------------------                    
002150 3100-CLASSIFICAR-CATEGORIA                  SECTION.                     
002160*-----------------------------------------------------                    
002170     MOVE 'N' TO WRK-PRV-FALLBACK.                                        
002180     EVALUATE FD-EMP-CATEGORIA                                            
002190        WHEN 'STANDARD      '                                             
002200           MOVE 0.00 TO WRK-PRV-TAXA                                      
002210           MOVE FD-EMP-CATEGORIA TO WRK-PRV-CATEGORIA                     
002220        WHEN 'SUIVI-SPECIAL '                                             
002230           MOVE 0.20 TO WRK-PRV-TAXA                                      
002240           MOVE FD-EMP-CATEGORIA TO WRK-PRV-CATEGORIA                     
002250        WHEN 'DOUTEUX       '                                             
002260           MOVE 0.50 TO WRK-PRV-TAXA                                      
002270           MOVE FD-EMP-CATEGORIA TO WRK-PRV-CATEGORIA                     
002280        WHEN 'CONTENTIEUX   '                                             
002290           MOVE 1.00 TO WRK-PRV-TAXA                                      
002300           MOVE FD-EMP-CATEGORIA TO WRK-PRV-CATEGORIA                     
002310        WHEN OTHER                                                        
002320           MOVE 1.00 TO WRK-PRV-TAXA                                      
002330           MOVE 'CONTENTIEUX   ' TO WRK-PRV-CATEGORIA                     
002340           MOVE 'S' TO WRK-PRV-FALLBACK                                   
002350           ADD 1 TO WRK-EMPREST-FALLBACK                                  
002360     END-EVALUATE.                                                        
002370*-----------------------------------------------------                    
002380 3100-99-FIM.                                  EXIT.                      
002390*-----------------------------------------------------                    
002400                                                                          
002410*-----------------------------------------------------                    
002420 3200-CALC-PROVISAO                          SECTION.                     
002430*-----------------------------------------------------                    
002440     IF WRK-PRV-FALLBACK EQUAL 'S'                                        
002450        MOVE FD-EMP-VALOR TO WRK-PRV-PROVISAO                             
002460        MOVE 0            TO WRK-PRV-NETO                                 
002470     ELSE                                                                 
002480        COMPUTE WRK-PRV-PROVISAO ROUNDED =                                
002490           FD-EMP-VALOR * WRK-PRV-TAXA                                    
002500        COMPUTE WRK-PRV-NETO ROUNDED =                                    
002510           FD-EMP-VALOR - WRK-PRV-PROVISAO                                
002520     END-IF.                                                              
002530     ADD FD-EMP-VALOR     TO WRK-TOTAL-PRINCIPAL.                         
002540     ADD WRK-PRV-PROVISAO TO WRK-TOTAL-PROVISAO.                          
002550     ADD WRK-PRV-NETO     TO WRK-TOTAL-NETO.                              
002560*-----------------------------------------------------                    
002570 3200-99-FIM.                                  EXIT.                      
002580*-----------------------------------------------------                    
002590                                                                          
002600*-----------------------------------------------------                    
002610 3300-GRAVAR-PRV                             SECTION.                     
002620*-----------------------------------------------------                    
002630     MOVE 'PRV '         TO WRK-PRV-TIPO.                                 
002640     MOVE FD-EMP-NUMERO  TO WRK-PRV-SEQUENCIAL.                           
002650     MOVE FD-EMP-VALOR   TO WRK-PRV-MONT-PRINC.                           
002660     MOVE WRK-PRV-TAXA   TO WRK-PRV-TAXA-GRAV.                            
002670     MOVE WRK-PRV-PROVISAO TO WRK-PRV-PROVISAO-GRAV.                      
002680     MOVE WRK-PRV-NETO   TO WRK-PRV-NETO-GRAV.                            
002690     MOVE WRK-REG-PRV-ALFA TO FD-RESULT4-REG.                             
002700     WRITE FD-RESULT4-REG.                                                
002710     ADD 1 TO WRK-RESULT4-GRAVADOS.                                       
002720*-----------------------------------------------------                    
002730 3300-99-FIM.                                  EXIT.                      
002740*-----------------------------------------------------                    
002750                                                                          
002760*-----------------------------------------------------                    
002770 4000-FINALIZAR                              SECTION.                     
002780*-----------------------------------------------------                    
002790     DISPLAY 'REGISTROS RESULT3 LIDOS :' WRK-RESULT3-LIDOS.               
002800     DISPLAY 'EMPRESTIMOS PROCESSADOS :' WRK-EMPREST-LIDOS.               
002810     DISPLAY 'EMPRESTIMOS EM FALLBACK :' WRK-EMPREST-FALLBACK.            
002820     DISPLAY 'REGISTROS RESULT4 GRAVADOS:' WRK-RESULT4-GRAVADOS.          
002830     DISPLAY 'TOTAL PRINCIPAL          :' WRK-TOTAL-PRINCIPAL.            
002840     DISPLAY 'TOTAL PROVISAO           :' WRK-TOTAL-PROVISAO.             
002850     DISPLAY 'TOTAL NETO               :' WRK-TOTAL-NETO.                 
002860     CLOSE RESULT3 EMPRESTIMOS RESULT4.                                   
002870     DISPLAY WRK-MENSAGEM-FIM.                                            
002880*-----------------------------------------------------                    
002890 4000-99-FIM.                                  EXIT.                      
002900*-----------------------------------------------------                    
002910                                                                          
002920*-----------------------------------------------------                    
002930 5100-TESTARSTATUS-RESULT3                   SECTION.                     
002940*-----------------------------------------------------                    
002950     IF WRK-FS-RESULT3 NOT EQUAL 00                                       
002960        MOVE 'CRPPRV'               TO WRK-PROGRAMA                       
002970        MOVE 'ERRO NO OPEN RESULT3' TO WRK-MENSAGEM                       
002980        MOVE '1000'                 TO WRK-SECAO                          
002990        MOVE WRK-FS-RESULT3         TO WRK-STATUS                         
003000        PERFORM 9000-TRATAERROS                                           
003010     END-IF.                                                              
003020*-----------------------------------------------------                    
003030 5100-99-FIM.                                  EXIT.                      
003040*-----------------------------------------------------                    
003050                                                                          
003060*-----------------------------------------------------                    
003070 5200-TESTARSTATUS-EMPRESTIMOS               SECTION.                     
003080*-----------------------------------------------------                    
003090     IF WRK-FS-EMPRESTIMOS NOT EQUAL 00                                   
003100        MOVE 'CRPPRV'                    TO WRK-PROGRAMA                  
003110        MOVE 'ERRO NO OPEN EMPRESTIMOS'  TO WRK-MENSAGEM                  
003120        MOVE '1000'                      TO WRK-SECAO                     
003130        MOVE WRK-FS-EMPRESTIMOS          TO WRK-STATUS                    
003140        PERFORM 9000-TRATAERROS                                           
003150     END-IF.                                                              
003160*-----------------------------------------------------                    
003170 5200-99-FIM.                                  EXIT.                      
003180*-----------------------------------------------------                    
003190                                                                          
003200*-----------------------------------------------------                    
003210 5300-TESTARSTATUS-RESULT4                   SECTION.                     
003220*-----------------------------------------------------                    
003230     IF WRK-FS-RESULT4 NOT EQUAL 00                                       
003240        MOVE 'CRPPRV'               TO WRK-PROGRAMA                       
003250        MOVE 'ERRO NO OPEN RESULT4' TO WRK-MENSAGEM                       
003260        MOVE '1000'                 TO WRK-SECAO                          
003270        MOVE WRK-FS-RESULT4         TO WRK-STATUS                         
003280        PERFORM 9000-TRATAERROS                                           
003290     END-IF.                                                              
003300*-----------------------------------------------------                    
003310 5300-99-FIM.                                  EXIT.                      
003320*-----------------------------------------------------                    
003330                                                                          
003340*-----------------------------------------------------                    
003350 9000-TRATAERROS                            SECTION.                      
003360*-----------------------------------------------------                    
003370     CALL 'GRAVALOG' USING WRK-DADOS.                                     
003380     GOBACK.                                                              
003390*-----------------------------------------------------                    
003400 9000-99-FIM.                                  EXIT.                      
003410*-----------------------------------------------------                    
