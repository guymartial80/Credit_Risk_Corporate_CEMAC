000010*====================================================                     
000020 IDENTIFICATION                            DIVISION.                      
000030*====================================================                     
000040 PROGRAM-ID. CRPSCR.                                                      
000050 AUTHOR. VICTOR LEAL.                                                     
000060 INSTALLATION. CPD CENTRAL - ANALISE DE RISCO COBAC.                      
000070 DATE-WRITTEN. 07/05/90.                                                  
000080 DATE-COMPILED.                                                           
000090 SECURITY. USO INTERNO - AREA DE CREDITO.                                 
000100*===================================================*                     
000110*  EMPRESA : FOURSYS                                *                     
000120*---------------------------------------------------*                     
000130*  OBJETIVO: REPASSAR RESULT2 PARA RESULT3 SEM       *                    
000140*            ALTERACAO, ACUMULANDO POR EMPRESA, EM   *                    
000150*            TABELA DE ATE 5 EXERCICIOS, OS DADOS DE *                    
000160*            SIG/RATIO/CAPITAL DE GIRO; NA QUEBRA DE *                    
000170*            EMPRESA, CALCULAR A PONTUACAO COBAC DO  *                    
000180*            EXERCICIO MAIS RECENTE (5 CRITERIOS     *                    
000190*            PESADOS), A CATEGORIA DE RISCO E OS     *                    
000200*            INDICADORES DE CONFORMIDADE R-2015/06,  *                    
000210*            GRAVANDO UM REGISTRO DE SCORE (SCR).    *                    
000220*---------------------------------------------------*                     
000230*  ARQUIVOS:                                        *                     
000240*  DDNAME             I/O           INCLUDE/BOOK    *                     
000250*  RESULT2             I             RESCOPY        *                     
000260*  RESULT3             O             RESCOPY        *                     
000270*===================================================*                     
000280*  HISTORICO DE ALTERACOES:                         *                     
000290*  DATA     AUTOR   CHAMADO    DESCRICAO            *                     
000300*  -------- ------- ---------- --------------------*                      
000310*  07/05/90 VLE     ----       VERSAO ORIGINAL - LIA*                     
000320*                   DE IVAN.FUNC/IVAN.BENEF VIA DB2,*                     
000330*                   GRAVAVA SRELBENE COM MEDIA DE    *                    
000340*                   SALARIOS (DESCONTINUADO).        *                    
000350*  19/03/96 MCS     CH-1699    CONVERTE A LEITURA    *            CH-1699 
000360*                   DB2 PARA LEITURA SEQUENCIAL DO   *            CH-1699 
000370*                   RESULT2 E CALCULA A PONTUACAO    *            CH-1699 
000380*                   COBAC POR EMPRESA.               *            CH-1699 
000390*  10/02/99 JPL     CH-2050    AJUSTE ANO 2000 - SEM *            CH-2050 
000400*                   IMPACTO (EXERCICIO JA E 4 DIG).  *            CH-2050 
000410*  02/12/07 FBM     CH-3299    INCLUI SCORE PADRAO   *            CH-3299 
000420*                   (ZERADO, CATEGORIA E) QUANDO      *           CH-3299 
000430*                   FALTAR SIG, RATIO OU CAP. GIRO.  *            CH-3299 
000440*===================================================*                     
000450                                                                          
000460*====================================================                     
000470 ENVIRONMENT                               DIVISION.                      
000480*====================================================                     
000490 CONFIGURATION                             SECTION.                       
000500 SPECIAL-NAMES.                                                           
000510     C01 IS TOP-OF-FORM                                                   
000520     CLASS CLASSE-NUMERICA IS '0' THRU '9'.                               
000530                                                                          
000540 INPUT-OUTPUT                              SECTION.                       
000550 FILE-CONTROL.                                                            
000560     SELECT RESULT2 ASSIGN TO RESULT2                                     
000570         FILE STATUS IS WRK-FS-RESULT2.                                   
000580                                                                          
000590     SELECT RESULT3 ASSIGN TO RESULT3                                     
000600         FILE STATUS IS WRK-FS-RESULT3.                                   
000610                                                                          
000620*====================================================                     
000630 DATA                                      DIVISION.                      
000640*====================================================                     
000650*-----------------------------------------------------                    
000660 FILE                                      SECTION.                       
000670*-----------------------------------------------------                    
000680 FD RESULT2                                                               
000690     RECORDING MODE IS F                                                  
000700     BLOCK CONTAINS 0 RECORDS.                                            
000710*-----------LRECL 142----------------------------------                   
000720     COPY 'RESCOPY'.                                                      
000730                                                                          
000740 FD RESULT3                                                               
000750     RECORDING MODE IS F                                                  
000760     BLOCK CONTAINS 0 RECORDS.                                            
000770*-----------LRECL 142----------------------------------                   
000780 01 FD-RESULT3-REG          PIC X(142).                                   
000790 01 FD-RESULT3-REG-R REDEFINES FD-RESULT3-REG.                            
000800    05 FD-RESULT3-TIPO      PIC X(04).                                    
000810    05 FD-RESULT3-RESTO     PIC X(138).                                   
000820*-----------------------------------------------------                    
000830 WORKING-STORAGE                           SECTION.                       
000840*-----------------------------------------------------                    
000850     COPY '#GLOG'.                                                        
000860*-----------------------------------------------------                    
000870 01 FILLER PIC X(48) VALUE                                                
000880      '-------VARIAVEIS PARA FILE STATUS------------'.                    
000890*-----------------------------------------------------                    
000900 77 WRK-FS-RESULT2       PIC 9(02).                                       
000910 77 WRK-FS-RESULT3       PIC 9(02).                                       
000920*-----------------------------------------------------                    
000930 01 FILLER PIC X(48) VALUE                                                
000940      '-------CHAVE DE QUEBRA DE EMPRESA-------------'.                   
000950*-----------------------------------------------------                    
000960 77 WRK-EMPRESA-ATIVA    PIC 9(04).                                       
000970 77 WRK-GRUPO-INICIADO   PIC X(01).                                       
000980*-----------------------------------------------------                    
000990 01 FILLER PIC X(48) VALUE                                                
001000      '-------CONTADORES (COMP)---------------------'.                    
001010*-----------------------------------------------------                    
001020 01 WRK-CONTADORES.                                                       
001030    05 WRK-LIDOS            PIC 9(06) COMP.                               
001040    05 WRK-GRAVADOS         PIC 9(06) COMP.                               
001050    05 WRK-SCORES-GRAVADOS  PIC 9(06) COMP.                               
001060 01 WRK-CONTADORES-R REDEFINES WRK-CONTADORES.                            
001070    05 WRK-CONTADORES-ALFA  PIC X(18).                                    
001080*-----------------------------------------------------                    
001090 01 FILLER PIC X(48) VALUE                                                
001100      '-------TABELA DE EXERCICIOS DA EMPRESA--------'.                   
001110*-----------------------------------------------------                    
001120 01 WRK-TAB-ANOS.                                                         
001130    05 WRK-TAB-ENTRADA OCCURS 5 TIMES.                                    
001140       10 WRK-TAB-EXERCICIO   PIC 9(04).                                  
001150       10 WRK-TAB-SIG-OK      PIC X(01).                                  
001160       10 WRK-TAB-RAT-OK      PIC X(01).                                  
001170       10 WRK-TAB-WKC-OK      PIC X(01).                                  
001180       10 WRK-TAB-SIG-CIFRA   PIC S9(11) COMP.                            
001190       10 WRK-TAB-RAT-RENTAB  PIC S9(03)V9(01) COMP.                      
001200       10 WRK-TAB-RAT-ENDIV   PIC S9(03)V9(02) COMP.                      
001210       10 WRK-TAB-RAT-LIQ     PIC S9(03)V9(02) COMP.                      
001220       10 WRK-TAB-RAT-AUTON   PIC S9(03)V9(01) COMP.                      
001230       10 WRK-TAB-WKC-TN      PIC S9(11) COMP.                            
001240       10 WRK-TAB-WKC-CAF     PIC S9(11) COMP.                            
001250       10 WRK-TAB-WKC-BFR     PIC S9(11) COMP.                            
001260       10 WRK-TAB-WKC-FR      PIC S9(11) COMP.                            
001270 01 WRK-TAB-ANOS-R REDEFINES WRK-TAB-ANOS.                                
001280    05 WRK-TAB-ENTRADA-ALFA OCCURS 5 TIMES PIC X(46).                     
001290*-----------------------------------------------------                    
001300 01 FILLER PIC X(48) VALUE                                                
001310      '-------INDICES DA TABELA (COMP)----------------'.                  
001320*-----------------------------------------------------                    
001330 77 WRK-QTD-ANOS         PIC 9(01) COMP.                                  
001340 77 WRK-IDX-TAB           PIC 9(01) COMP.                                 
001350 77 WRK-IDX-BUSCA          PIC 9(01) COMP.                                
001360 77 WRK-IDX-RECENTE       PIC 9(01) COMP.                                 
001370 77 WRK-IDX-ANTERIOR      PIC 9(01) COMP.                                 
001380*-----------------------------------------------------                    
001390 01 FILLER PIC X(48) VALUE                                                
001400      '-------AREAS DE CALCULO DA PONTUACAO-----------'.                  
001410*-----------------------------------------------------                    
001420 01 WRK-PONTOS.                                                           
001430    05 WRK-PTS-RENTAB       PIC 9(02) COMP.                               
001440    05 WRK-PTS-ESTRUT-E     PIC 9(02) COMP.                               
001450    05 WRK-PTS-ESTRUT-A     PIC 9(02) COMP.                               
001460    05 WRK-PTS-ESTRUT       PIC 9(02) COMP.                               
001470    05 WRK-PTS-LIQ          PIC 9(02) COMP.                               
001480    05 WRK-PTS-TESOUR       PIC 9(02) COMP.                               
001490    05 WRK-PTS-CRESC        PIC 9(02) COMP.                               
001500 77 WRK-TOTAL-PONTOS       PIC S9(03)V9(01) COMP.                         
001510 77 WRK-CRESCIMENTO-CA     PIC S9(05)V9(02) COMP.                         
001520 77 WRK-CRESCIMENTO-RENTA  PIC S9(03)V9(01) COMP.                         
001530 77 WRK-ABS-BFR-RECENTE    PIC S9(11) COMP.                               
001540 77 WRK-SOMA-TN-CAF-RECENTE PIC S9(11) COMP.                              
001550*-----------------------------------------------------                    
001560 01 FILLER PIC X(48) VALUE                                                
001570      '-------REGISTRO DE SCORE EM MONTAGEM-----------'.                  
001580*-----------------------------------------------------                    
001590 01 WRK-REG-SCORE.                                                        
001600    05 WRK-SCR-TIPO           PIC X(04).                                  
001610    05 WRK-SCR-EMPRESA        PIC 9(04).                                  
001620    05 WRK-SCR-EXERCICIO      PIC 9(04).                                  
001630    05 WRK-SCR-PTS-RENTAB     PIC 9(02).                                  
001640    05 WRK-SCR-PTS-ESTRUT     PIC 9(02).                                  
001650    05 WRK-SCR-PTS-LIQ        PIC 9(02).                                  
001660    05 WRK-SCR-PTS-TESOUR     PIC 9(02).                                  
001670    05 WRK-SCR-PTS-CRESC      PIC 9(02).                                  
001680    05 WRK-SCR-PTS-TOTAL      PIC 9(03)V9(01).                            
001690    05 WRK-SCR-CATEGORIA      PIC X(01).                                  
001700    05 WRK-SCR-CATEGORIA-LBL  PIC X(30).                                  
001710    05 WRK-SCR-CONF-RENTAB    PIC X(01).                                  
001720    05 WRK-SCR-CONF-ENDIV     PIC X(01).                                  
001730    05 WRK-SCR-CONF-LIQ       PIC X(01).                                  
001740    05 WRK-SCR-CONF-AUTON     PIC X(01).                                  
001750    05 WRK-SCR-CONF-GLOBAL    PIC X(01).                                  
001760    05 FILLER                 PIC X(80).                                  
001770 01 WRK-REG-SCORE-R REDEFINES WRK-REG-SCORE.                              
001780    05 WRK-REG-SCORE-ALFA     PIC X(142).                                 
001790*-----------------------------------------------------                    
001800 01 FILLER PIC X(48) VALUE                                                
001810      '-------MENSAGENS-------------------------------'.                  
001820*-----------------------------------------------------                    
001830 77 WRK-MENSAGEM-FIM     PIC X(21) VALUE                                  
001840     'FIM DO PROCESSAMENTO.'.                                             
001850                                                                          
001860*====================================================                     
001870 PROCEDURE                                 DIVISION.                      
001880*====================================================                     
001890*-----------------------------------------------------                    
001900 0000-PRINCIPAL                             SECTION.                      
001910*-----------------------------------------------------                    
001920     PERFORM 1000-INICIALIZAR.                                            
001930     PERFORM 2000-PROCESSAR UNTIL WRK-FS-RESULT2 EQUAL 10.                
001940     PERFORM 4000-FINALIZAR.                                              
001950     STOP RUN.                                                            
001960*-----------------------------------------------------                    
001970 0000-99-FIM.                                  EXIT.                      
001980*-----------------------------------------------------                    
001990                                                                          
002000*-----------------------------------------------------                    
002010 1000-INICIALIZAR                           SECTION.                      
002020*-----------------------------------------------------                    
002030     OPEN INPUT RESULT2.                                                  
002040     PERFORM 5100-TESTARSTATUS-RESULT2.                                   
002050     OPEN OUTPUT RESULT3.                                                 
002060     PERFORM 5200-TESTARSTATUS-RESULT3.                                   
002070     MOVE 'N' TO WRK-GRUPO-INICIADO.                                      
002080     READ RESULT2.                                                        
002090*-----------------------------------------------------                    
002100 1000-99-FIM.                                  EXIT.                      
002110*-----------------------------------------------------                    
002120                                                                          
002130*-----------------------------------------------------                    
002140 2000-PROCESSAR                              SECTION.                     
002150*-----------------------------------------------------                    
002160     IF REC-EMPRESA NOT EQUAL WRK-EMPRESA-ATIVA                           
002170        IF WRK-GRUPO-INICIADO EQUAL 'S'                                   
002180           PERFORM 3000-PONTUAR-EMPRESA THRU 3000-99-FIM                  
002190        END-IF                                                            
002200        PERFORM 2050-ZERAR-TABELA THRU 2050-99-FIM                        
002210        MOVE REC-EMPRESA TO WRK-EMPRESA-ATIVA                             
002220        MOVE 'S'          TO WRK-GRUPO-INICIADO                           
002230     END-IF.                                                              
002240     MOVE FD-RESULTADO TO FD-RESULT3-REG.                                 
002250     WRITE FD-RESULT3-REG.                                                
002260     ADD 1 TO WRK-GRAVADOS.                                               
002270     PERFORM 2100-ACUMULAR-NA-TABELA THRU 2100-99-FIM.                    
002280     ADD 1 TO WRK-LIDOS.                                                  
002290     READ RESULT2.                                                        
002300     IF WRK-FS-RESULT2 EQUAL 10 AND WRK-GRUPO-INICIADO EQUAL 'S'          
002310        PERFORM 3000-PONTUAR-EMPRESA THRU 3000-99-FIM                     
002320     END-IF.                                                              
002330*-----------------------------------------------------                    
002340 2000-99-FIM.                                  EXIT.                      
002350*-----------------------------------------------------                    
002360                                                                          
002370*-----------------------------------------------------                    
002380 2050-ZERAR-TABELA                           SECTION.                     
002390*-----------------------------------------------------                    
002400     MOVE 0 TO WRK-QTD-ANOS.                                              
002410     PERFORM 2060-ZERAR-ENTRADA THRU 2060-99-FIM                          
002420        VARYING WRK-IDX-TAB FROM 1 BY 1                                   
002430        UNTIL WRK-IDX-TAB GREATER THAN 5.                                 
002440*-----------------------------------------------------                    
002450 2050-99-FIM.                                  EXIT.                      
002460*-----------------------------------------------------                    
002470                                                                          
002480*-----------------------------------------------------                    
002490 2060-ZERAR-ENTRADA                           SECTION.                    
002500*-----------------------------------------------------                    
002510     MOVE SPACES TO WRK-TAB-ENTRADA-ALFA (WRK-IDX-TAB).                   
002520     MOVE 0      TO WRK-TAB-EXERCICIO (WRK-IDX-TAB).                      
002530     MOVE 'N'    TO WRK-TAB-SIG-OK (WRK-IDX-TAB)                          
002540                    WRK-TAB-RAT-OK (WRK-IDX-TAB)                          
002550                    WRK-TAB-WKC-OK (WRK-IDX-TAB).                         
002560*-----------------------------------------------------                    
002570 2060-99-FIM.                                  EXIT.                      
002580*-----------------------------------------------------                    
002590                                                                          
002600*-----------------------------------------------------                    
002610*  LOCALIZA, OU ABRE, A ENTRADA DA TABELA PARA O      *                   
002620*  EXERCICIO DO REGISTRO CORRENTE, E GRAVA OS DADOS   *                   
002630*  DO TIPO DE REGISTRO (SIG/RATIO/CAP.GIRO) NELA.     *                   
002640*-----------------------------------------------------                    
002650 2100-ACUMULAR-NA-TABELA                      SECTION.                    
002660*-----------------------------------------------------                    
002670     IF REC-TIPO-SIG OR REC-TIPO-RATIO OR REC-TIPO-CAPGIRO                
002680        PERFORM 2900-ACHAR-OU-CRIAR-ENTRADA THRU 2900-99-FIM              
002690        EVALUATE TRUE                                                     
002700           WHEN REC-TIPO-SIG                                              
002710              MOVE 'S' TO WRK-TAB-SIG-OK (WRK-IDX-TAB)                    
002720              MOVE SIG-CIFRA-NEGOCIOS                                     
002730                 TO WRK-TAB-SIG-CIFRA (WRK-IDX-TAB)                       
002740           WHEN REC-TIPO-RATIO                                            
002750              MOVE 'S' TO WRK-TAB-RAT-OK (WRK-IDX-TAB)                    
002760              MOVE RAT-RENTABILIDADE                                      
002770                 TO WRK-TAB-RAT-RENTAB (WRK-IDX-TAB)                      
002780              MOVE RAT-ENDIVIDAMENTO                                      
002790                 TO WRK-TAB-RAT-ENDIV (WRK-IDX-TAB)                       
002800              MOVE RAT-LIQUIDEZ                                           
002810                 TO WRK-TAB-RAT-LIQ (WRK-IDX-TAB)                         
002820              MOVE RAT-AUTONOMIA                                          
002830                 TO WRK-TAB-RAT-AUTON (WRK-IDX-TAB)                       
002840           WHEN REC-TIPO-CAPGIRO                                          
002850              MOVE 'S' TO WRK-TAB-WKC-OK (WRK-IDX-TAB)                    
002860              MOVE WKC-TN  TO WRK-TAB-WKC-TN (WRK-IDX-TAB)                
002870              MOVE WKC-CAF TO WRK-TAB-WKC-CAF (WRK-IDX-TAB)               
002880              MOVE WKC-BFR TO WRK-TAB-WKC-BFR (WRK-IDX-TAB)               
002890              MOVE WKC-FR  TO WRK-TAB-WKC-FR (WRK-IDX-TAB)                
002900        END-EVALUATE                                                      
002910     END-IF.                                                              
002920*-----------------------------------------------------                    
002930 2100-99-FIM.                                  EXIT.                      
002940*-----------------------------------------------------                    
002950                                                                          
002960*-----------------------------------------------------                    
002970 2900-ACHAR-OU-CRIAR-ENTRADA                  SECTION.                    
002980*-----------------------------------------------------                    
002990     MOVE 0 TO WRK-IDX-TAB.                                               
003000     PERFORM 2910-TESTAR-ENTRADA THRU 2910-99-FIM                         
003010        VARYING WRK-IDX-BUSCA FROM 1 BY 1                                 
003020        UNTIL WRK-IDX-TAB GREATER THAN 0                                  
003030           OR WRK-IDX-BUSCA GREATER THAN WRK-QTD-ANOS.                    
003040     IF WRK-IDX-TAB EQUAL 0                                               
003050        AND WRK-QTD-ANOS LESS THAN 5                                      
003060        ADD 1 TO WRK-QTD-ANOS                                             
003070        MOVE WRK-QTD-ANOS TO WRK-IDX-TAB                                  
003080        MOVE REC-EXERCICIO TO WRK-TAB-EXERCICIO (WRK-IDX-TAB)             
003090     END-IF.                                                              
003100*-----------------------------------------------------                    
003110 2900-99-FIM.                                  EXIT.                      
003120*-----------------------------------------------------                    
003130                                                                          
003140*-----------------------------------------------------                    
003150 2910-TESTAR-ENTRADA                          SECTION.                    
003160*-----------------------------------------------------                    
003170     IF WRK-TAB-EXERCICIO (WRK-IDX-BUSCA) EQUAL REC-EXERCICIO             
003180        MOVE WRK-IDX-BUSCA TO WRK-IDX-TAB                                 
003190     END-IF.                                                              
003200*-----------------------------------------------------                    
003210 2910-99-FIM.                                  EXIT.                      
003220*-----------------------------------------------------                    
003230                                                                          
003240*-----------------------------------------------------                    
003250 3000-PONTUAR-EMPRESA                         SECTION.                    
003260*-----------------------------------------------------                    
003270     PERFORM 3100-ACHAR-ANO-RECENTE THRU 3100-99-FIM.                     
003280     IF WRK-QTD-ANOS EQUAL 0                                              
003290        OR WRK-TAB-SIG-OK (WRK-IDX-RECENTE) EQUAL 'N'                     
003300        OR WRK-TAB-RAT-OK (WRK-IDX-RECENTE) EQUAL 'N'                     
003310        OR WRK-TAB-WKC-OK (WRK-IDX-RECENTE) EQUAL 'N'                     
003320        PERFORM 3900-SCORE-PADRAO THRU 3900-99-FIM                        
003330     ELSE                                                                 
003340        PERFORM 3200-PONTUAR-RENTABILIDADE THRU 3200-99-FIM               
003350        PERFORM 3300-PONTUAR-ESTRUTURA THRU 3300-99-FIM                   
003360        PERFORM 3400-PONTUAR-LIQUIDEZ THRU 3400-99-FIM                    
003370        PERFORM 3500-PONTUAR-TESOURARIA THRU 3500-99-FIM                  
003380        PERFORM 3600-PONTUAR-CRESCIMENTO THRU 3600-99-FIM                 
003390        PERFORM 3700-TOTALIZAR-E-CATEGORIZAR THRU 3700-99-FIM             
003400        PERFORM 3800-AVALIAR-CONFORMIDADE THRU 3800-99-FIM                
003410     END-IF.                                                              
003420     PERFORM 3950-GRAVAR-SCORE THRU 3950-99-FIM.                          
003430*-----------------------------------------------------                    
003440 3000-99-FIM.                                  EXIT.                      
003450*-----------------------------------------------------                    
003460                                                                          
003470*-----------------------------------------------------                    
003480*  LOCALIZA O EXERCICIO MAIS RECENTE (WRK-IDX-RECENTE)*                   
003490*  E O IMEDIATAMENTE ANTERIOR (WRK-IDX-ANTERIOR, ZERO *                   
003500*  SE NAO HOUVER) DENTRO DA TABELA DA EMPRESA.        *                   
003510*-----------------------------------------------------                    
003520 3100-ACHAR-ANO-RECENTE                       SECTION.                    
003530*-----------------------------------------------------                    
003540     MOVE 0 TO WRK-IDX-RECENTE.                                           
003550     MOVE 0 TO WRK-IDX-ANTERIOR.                                          
003560     IF WRK-QTD-ANOS GREATER THAN 0                                       
003570        MOVE 1 TO WRK-IDX-RECENTE                                         
003580        PERFORM 3110-TESTAR-MAIS-RECENTE THRU 3110-99-FIM                 
003590           VARYING WRK-IDX-TAB FROM 2 BY 1                                
003600           UNTIL WRK-IDX-TAB GREATER THAN WRK-QTD-ANOS                    
003610     END-IF.                                                              
003620     IF WRK-QTD-ANOS GREATER THAN 1                                       
003630        PERFORM 3120-TESTAR-ANTERIOR THRU 3120-99-FIM                     
003640           VARYING WRK-IDX-TAB FROM 1 BY 1                                
003650           UNTIL WRK-IDX-TAB GREATER THAN WRK-QTD-ANOS                    
003660     END-IF.                                                              
003670*-----------------------------------------------------                    
003680 3100-99-FIM.                                  EXIT.                      
003690*-----------------------------------------------------                    
003700                                                                          
003710*-----------------------------------------------------                    
003720 3110-TESTAR-MAIS-RECENTE                      SECTION.                   
003730*-----------------------------------------------------                    
003740     IF WRK-TAB-EXERCICIO (WRK-IDX-TAB)                                   
003750           GREATER THAN WRK-TAB-EXERCICIO (WRK-IDX-RECENTE)               
003760        MOVE WRK-IDX-TAB TO WRK-IDX-RECENTE                               
003770     END-IF.                                                              
003780*-----------------------------------------------------                    
003790 3110-99-FIM.                                  EXIT.                      
003800*-----------------------------------------------------                    
003810                                                                          
003820*-----------------------------------------------------                    
003830 3120-TESTAR-ANTERIOR                          SECTION.                   
003840*-----------------------------------------------------                    
003850     IF WRK-IDX-TAB NOT EQUAL WRK-IDX-RECENTE                             
003860        IF WRK-IDX-ANTERIOR EQUAL 0                                       
003870           OR WRK-TAB-EXERCICIO (WRK-IDX-TAB)                             
003880              GREATER THAN WRK-TAB-EXERCICIO (WRK-IDX-ANTERIOR)           
003890           MOVE WRK-IDX-TAB TO WRK-IDX-ANTERIOR                           
003900        END-IF                                                            
003910     END-IF.                                                              
003920*-----------------------------------------------------                    
003930 3120-99-FIM.                                  EXIT.                      
003940*-----------------------------------------------------                    
003950                                                                          
003960*-----------------------------------------------------                    
003970 3200-PONTUAR-RENTABILIDADE                    SECTION.                   
003980*-----------------------------------------------------                    
003990     EVALUATE TRUE                                                        
004000        WHEN WRK-TAB-RAT-RENTAB (WRK-IDX-RECENTE) GREATER THAN OR         
004010             EQUAL TO 15                                                  
004020           MOVE 25 TO WRK-PTS-RENTAB                                      
004030        WHEN WRK-TAB-RAT-RENTAB (WRK-IDX-RECENTE) GREATER THAN OR         
004040             EQUAL TO 10                                                  
004050           MOVE 20 TO WRK-PTS-RENTAB                                      
004060        WHEN WRK-TAB-RAT-RENTAB (WRK-IDX-RECENTE) GREATER THAN OR         
004070             EQUAL TO 7                                                   
004080           MOVE 16 TO WRK-PTS-RENTAB                                      
004090        WHEN WRK-TAB-RAT-RENTAB (WRK-IDX-RECENTE) GREATER THAN OR         
004100             EQUAL TO 5                                                   
004110           MOVE 12 TO WRK-PTS-RENTAB                                      
004120        WHEN WRK-TAB-RAT-RENTAB (WRK-IDX-RECENTE) GREATER THAN OR         
004130             EQUAL TO 3                                                   
004140           MOVE 8 TO WRK-PTS-RENTAB                                       
004150        WHEN WRK-TAB-RAT-RENTAB (WRK-IDX-RECENTE) GREATER THAN OR         
004160             EQUAL TO 0                                                   
004170           MOVE 4 TO WRK-PTS-RENTAB                                       
004180        WHEN OTHER                                                        
004190           MOVE 0 TO WRK-PTS-RENTAB                                       
004200     END-EVALUATE.                                                        
004210*-----------------------------------------------------                    
004220 3200-99-FIM.                                  EXIT.                      
004230*-----------------------------------------------------                    
004240                                                                          
004250*-----------------------------------------------------                    
004260 3300-PONTUAR-ESTRUTURA                        SECTION.                   
004270*-----------------------------------------------------                    
004280     EVALUATE TRUE                                                        
004290        WHEN WRK-TAB-RAT-ENDIV (WRK-IDX-RECENTE) LESS THAN OR             
004300             EQUAL TO 0.5                                                 
004310           MOVE 15 TO WRK-PTS-ESTRUT-E                                    
004320        WHEN WRK-TAB-RAT-ENDIV (WRK-IDX-RECENTE) LESS THAN OR             
004330             EQUAL TO 1.0                                                 
004340           MOVE 12 TO WRK-PTS-ESTRUT-E                                    
004350        WHEN WRK-TAB-RAT-ENDIV (WRK-IDX-RECENTE) LESS THAN OR             
004360             EQUAL TO 1.5                                                 
004370           MOVE 9 TO WRK-PTS-ESTRUT-E                                     
004380        WHEN WRK-TAB-RAT-ENDIV (WRK-IDX-RECENTE) LESS THAN OR             
004390             EQUAL TO 2.0                                                 
004400           MOVE 6 TO WRK-PTS-ESTRUT-E                                     
004410        WHEN OTHER                                                        
004420           MOVE 3 TO WRK-PTS-ESTRUT-E                                     
004430     END-EVALUATE.                                                        
004440     EVALUATE TRUE                                                        
004450        WHEN WRK-TAB-RAT-AUTON (WRK-IDX-RECENTE) GREATER THAN OR          
004460             EQUAL TO 50                                                  
004470           MOVE 10 TO WRK-PTS-ESTRUT-A                                    
004480        WHEN WRK-TAB-RAT-AUTON (WRK-IDX-RECENTE) GREATER THAN OR          
004490             EQUAL TO 40                                                  
004500           MOVE 8 TO WRK-PTS-ESTRUT-A                                     
004510        WHEN WRK-TAB-RAT-AUTON (WRK-IDX-RECENTE) GREATER THAN OR          
004520             EQUAL TO 30                                                  
004530           MOVE 6 TO WRK-PTS-ESTRUT-A                                     
004540        WHEN WRK-TAB-RAT-AUTON (WRK-IDX-RECENTE) GREATER THAN OR          
004550             EQUAL TO 20                                                  
004560           MOVE 4 TO WRK-PTS-ESTRUT-A                                     
004570        WHEN OTHER                                                        
004580           MOVE 2 TO WRK-PTS-ESTRUT-A                                     
004590     END-EVALUATE.                                                        
004600     COMPUTE WRK-PTS-ESTRUT = WRK-PTS-ESTRUT-E + WRK-PTS-ESTRUT-A.        
004610*-----------------------------------------------------                    
004620 3300-99-FIM.                                  EXIT.                      
004630*-----------------------------------------------------                    
004640                                                                          
004650*-----------------------------------------------------                    
004660 3400-PONTUAR-LIQUIDEZ                         SECTION.                   
004670*-----------------------------------------------------                    
004680     EVALUATE TRUE                                                        
004690        WHEN WRK-TAB-RAT-LIQ (WRK-IDX-RECENTE) GREATER THAN OR            
004700             EQUAL TO 2.0                                                 
004710           MOVE 20 TO WRK-PTS-LIQ                                         
004720        WHEN WRK-TAB-RAT-LIQ (WRK-IDX-RECENTE) GREATER THAN OR            
004730             EQUAL TO 1.5                                                 
004740           MOVE 16 TO WRK-PTS-LIQ                                         
004750        WHEN WRK-TAB-RAT-LIQ (WRK-IDX-RECENTE) GREATER THAN OR            
004760             EQUAL TO 1.2                                                 
004770           MOVE 12 TO WRK-PTS-LIQ                                         
004780        WHEN WRK-TAB-RAT-LIQ (WRK-IDX-RECENTE) GREATER THAN OR            
004790             EQUAL TO 1.0                                                 
004800           MOVE 8 TO WRK-PTS-LIQ                                          
004810        WHEN WRK-TAB-RAT-LIQ (WRK-IDX-RECENTE) GREATER THAN OR            
004820             EQUAL TO 0.8                                                 
004830           MOVE 4 TO WRK-PTS-LIQ                                          
004840        WHEN OTHER                                                        
004850           MOVE 0 TO WRK-PTS-LIQ                                          
004860     END-EVALUATE.                                                        
004870*-----------------------------------------------------                    
004880 3400-99-FIM.                                  EXIT.                      
004890*-----------------------------------------------------                    
004900                                                                          
004910*-----------------------------------------------------                    
004920*  A COBERTURA (CAF MAIOR QUE O MODULO DO BFR) USA O  *                   
004930*  MESMO TRUQUE DE INVERSAO DE SINAL DO 2800-VALOR-   *                   
004940*  ABSOLUTO DE CRPANL, SEM FUNCTION ABS.              *                   
004950*-----------------------------------------------------                    
004960 3500-PONTUAR-TESOURARIA                       SECTION.                   
004970*-----------------------------------------------------                    
004980     IF WRK-TAB-WKC-BFR (WRK-IDX-RECENTE) LESS THAN 0                     
004990        COMPUTE WRK-ABS-BFR-RECENTE =                                     
005000           WRK-TAB-WKC-BFR (WRK-IDX-RECENTE) * -1                         
005010     ELSE                                                                 
005020        MOVE WRK-TAB-WKC-BFR (WRK-IDX-RECENTE)                            
005030           TO WRK-ABS-BFR-RECENTE                                         
005040     END-IF.                                                              
005050     COMPUTE WRK-SOMA-TN-CAF-RECENTE =                                    
005060        WRK-TAB-WKC-TN (WRK-IDX-RECENTE) +                                
005070        WRK-TAB-WKC-CAF (WRK-IDX-RECENTE).                                
005080     EVALUATE TRUE                                                        
005090        WHEN WRK-TAB-WKC-TN (WRK-IDX-RECENTE) GREATER THAN 0              
005100             AND WRK-TAB-WKC-CAF (WRK-IDX-RECENTE) GREATER THAN 0         
005110             AND WRK-TAB-WKC-CAF (WRK-IDX-RECENTE)                        
005120                 GREATER THAN WRK-ABS-BFR-RECENTE                         
005130           MOVE 15 TO WRK-PTS-TESOUR                                      
005140        WHEN WRK-TAB-WKC-TN (WRK-IDX-RECENTE) GREATER THAN 0              
005150             AND WRK-TAB-WKC-CAF (WRK-IDX-RECENTE) GREATER THAN 0         
005160           MOVE 12 TO WRK-PTS-TESOUR                                      
005170        WHEN WRK-TAB-WKC-TN (WRK-IDX-RECENTE) GREATER THAN 0              
005180           MOVE 8 TO WRK-PTS-TESOUR                                       
005190        WHEN WRK-TAB-WKC-CAF (WRK-IDX-RECENTE) GREATER THAN 0             
005200           MOVE 8 TO WRK-PTS-TESOUR                                       
005210        WHEN WRK-SOMA-TN-CAF-RECENTE GREATER THAN OR EQUAL TO 0           
005220           MOVE 4 TO WRK-PTS-TESOUR                                       
005230        WHEN OTHER                                                        
005240           MOVE 0 TO WRK-PTS-TESOUR                                       
005250     END-EVALUATE.                                                        
005260*-----------------------------------------------------                    
005270 3500-99-FIM.                                  EXIT.                      
005280*-----------------------------------------------------                    
005290                                                                          
005300*-----------------------------------------------------                    
005310 3600-PONTUAR-CRESCIMENTO                       SECTION.                  
005320*-----------------------------------------------------                    
005330     IF WRK-QTD-ANOS LESS THAN 2                                          
005340        OR WRK-IDX-ANTERIOR EQUAL 0                                       
005350        OR WRK-TAB-SIG-OK (WRK-IDX-ANTERIOR) EQUAL 'N'                    
005360        OR WRK-TAB-RAT-OK (WRK-IDX-ANTERIOR) EQUAL 'N'                    
005370        MOVE 7 TO WRK-PTS-CRESC                                           
005380     ELSE                                                                 
005390        IF WRK-TAB-SIG-CIFRA (WRK-IDX-ANTERIOR) GREATER THAN 0            
005400           COMPUTE WRK-CRESCIMENTO-CA ROUNDED =                           
005410              (WRK-TAB-SIG-CIFRA (WRK-IDX-RECENTE) -                      
005420               WRK-TAB-SIG-CIFRA (WRK-IDX-ANTERIOR))                      
005430                  / WRK-TAB-SIG-CIFRA (WRK-IDX-ANTERIOR) * 100            
005440        ELSE                                                              
005450           MOVE 0 TO WRK-CRESCIMENTO-CA                                   
005460        END-IF                                                            
005470        COMPUTE WRK-CRESCIMENTO-RENTA =                                   
005480           WRK-TAB-RAT-RENTAB (WRK-IDX-RECENTE) -                         
005490           WRK-TAB-RAT-RENTAB (WRK-IDX-ANTERIOR)                          
005500        EVALUATE TRUE                                                     
005510           WHEN WRK-CRESCIMENTO-CA GREATER THAN 10                        
005520                AND WRK-CRESCIMENTO-RENTA GREATER THAN 2                  
005530              MOVE 15 TO WRK-PTS-CRESC                                    
005540           WHEN WRK-CRESCIMENTO-CA GREATER THAN 5                         
005550                AND WRK-CRESCIMENTO-RENTA GREATER THAN 0                  
005560              MOVE 12 TO WRK-PTS-CRESC                                    
005570           WHEN WRK-CRESCIMENTO-CA GREATER THAN 0                         
005580              MOVE 9 TO WRK-PTS-CRESC                                     
005590           WHEN WRK-CRESCIMENTO-CA GREATER THAN OR EQUAL TO -5            
005600              MOVE 6 TO WRK-PTS-CRESC                                     
005610           WHEN OTHER                                                     
005620              MOVE 3 TO WRK-PTS-CRESC                                     
005630        END-EVALUATE                                                      
005640     END-IF.                                                              
005650*-----------------------------------------------------                    
005660 3600-99-FIM.                                  EXIT.                      
005670*-----------------------------------------------------                    
005680                                                                          
005690*-----------------------------------------------------                    
005700 3700-TOTALIZAR-E-CATEGORIZAR                  SECTION.                   
005710*-----------------------------------------------------                    
005720     COMPUTE WRK-TOTAL-PONTOS =                                           
005730        WRK-PTS-RENTAB + WRK-PTS-ESTRUT + WRK-PTS-LIQ +                   
005740        WRK-PTS-TESOUR + WRK-PTS-CRESC.                                   
005750     IF WRK-TOTAL-PONTOS GREATER THAN 100                                 
005760        MOVE 100 TO WRK-TOTAL-PONTOS                                      
005770     END-IF.                                                              
005780     IF WRK-TOTAL-PONTOS LESS THAN 0                                      
005790        MOVE 0 TO WRK-TOTAL-PONTOS                                        
005800     END-IF.                                                              
005810     EVALUATE TRUE                                                        
005820        WHEN WRK-TOTAL-PONTOS GREATER THAN OR EQUAL TO 60                 
005830           MOVE 'A' TO WRK-SCR-CATEGORIA                                  
005840           MOVE 'EXCELLENT - RISQUE FAIBLE'                               
005850              TO WRK-SCR-CATEGORIA-LBL                                    
005860        WHEN WRK-TOTAL-PONTOS GREATER THAN OR EQUAL TO 50                 
005870           MOVE 'B' TO WRK-SCR-CATEGORIA                                  
005880           MOVE 'BON - RISQUE MODERE' TO WRK-SCR-CATEGORIA-LBL            
005890        WHEN WRK-TOTAL-PONTOS GREATER THAN OR EQUAL TO 40                 
005900           MOVE 'C' TO WRK-SCR-CATEGORIA                                  
005910           MOVE 'MOYEN - RISQUE ACCEPTABLE'                               
005920              TO WRK-SCR-CATEGORIA-LBL                                    
005930        WHEN WRK-TOTAL-PONTOS GREATER THAN OR EQUAL TO 30                 
005940           MOVE 'D' TO WRK-SCR-CATEGORIA                                  
005950           MOVE 'MEDIOCRE - RISQUE ELEVE' TO WRK-SCR-CATEGORIA-LBL        
005960        WHEN OTHER                                                        
005970           MOVE 'E' TO WRK-SCR-CATEGORIA                                  
005980           MOVE 'MAUVAIS - RISQUE TRES ELEVE'                             
005990              TO WRK-SCR-CATEGORIA-LBL                                    
006000     END-EVALUATE.                                                        
006010*-----------------------------------------------------                    
006020 3700-99-FIM.                                  EXIT.                      
006030*-----------------------------------------------------                    
006040                                                                          
006050*-----------------------------------------------------                    
006060 3800-AVALIAR-CONFORMIDADE                     SECTION.                   
006070*-----------------------------------------------------                    
006080     IF WRK-TAB-RAT-RENTAB (WRK-IDX-RECENTE) GREATER THAN OR              
006090        EQUAL TO 3.0                                                      
006100        MOVE 'O' TO WRK-SCR-CONF-RENTAB                                   
006110     ELSE                                                                 
006120        MOVE 'N' TO WRK-SCR-CONF-RENTAB                                   
006130     END-IF.                                                              
006140     IF WRK-TAB-RAT-ENDIV (WRK-IDX-RECENTE) LESS THAN OR                  
006150        EQUAL TO 2.0                                                      
006160        MOVE 'O' TO WRK-SCR-CONF-ENDIV                                    
006170     ELSE                                                                 
006180        MOVE 'N' TO WRK-SCR-CONF-ENDIV                                    
006190     END-IF.                                                              
006200     IF WRK-TAB-RAT-LIQ (WRK-IDX-RECENTE) GREATER THAN OR                 
006210        EQUAL TO 1.0                                                      
006220        MOVE 'O' TO WRK-SCR-CONF-LIQ                                      
006230     ELSE                                                                 
006240        MOVE 'N' TO WRK-SCR-CONF-LIQ                                      
006250     END-IF.                                                              
006260     IF WRK-TAB-RAT-AUTON (WRK-IDX-RECENTE) GREATER THAN OR               
006270        EQUAL TO 20.0                                                     
006280        MOVE 'O' TO WRK-SCR-CONF-AUTON                                    
006290     ELSE                                                                 
006300        MOVE 'N' TO WRK-SCR-CONF-AUTON                                    
006310     END-IF.                                                              
006320     IF WRK-SCR-CONF-RENTAB EQUAL 'O' AND WRK-SCR-CONF-ENDIV              
006330        EQUAL 'O' AND WRK-SCR-CONF-LIQ EQUAL 'O' AND                      
006340        WRK-SCR-CONF-AUTON EQUAL 'O'                                      
006350        MOVE 'O' TO WRK-SCR-CONF-GLOBAL                                   
006360     ELSE                                                                 
006370        MOVE 'N' TO WRK-SCR-CONF-GLOBAL                                   
006380     END-IF.                                                              
006390*-----------------------------------------------------                    
006400 3800-99-FIM.                                  EXIT.                      
006410*-----------------------------------------------------                    
006420                                                                          
006430*-----------------------------------------------------                    
006440 3900-SCORE-PADRAO                             SECTION.                   
006450*-----------------------------------------------------                    
006460     MOVE 0   TO WRK-PTS-RENTAB WRK-PTS-ESTRUT WRK-PTS-LIQ                
006470                 WRK-PTS-TESOUR WRK-PTS-CRESC.                            
006480     MOVE 0   TO WRK-TOTAL-PONTOS.                                        
006490     MOVE 'E' TO WRK-SCR-CATEGORIA.                                       
006500     MOVE 'MAUVAIS - RISQUE TRES ELEVE' TO WRK-SCR-CATEGORIA-LBL.         
006510     MOVE 'N' TO WRK-SCR-CONF-RENTAB WRK-SCR-CONF-ENDIV                   
006520                 WRK-SCR-CONF-LIQ WRK-SCR-CONF-AUTON                      
006530                 WRK-SCR-CONF-GLOBAL.                                     
006540*-----------------------------------------------------                    
006550 3900-99-FIM.                                  EXIT.                      
006560*-----------------------------------------------------                    
006570                                                                          
006580*-----------------------------------------------------                    
006590 3950-GRAVAR-SCORE                             SECTION.                   
006600*-----------------------------------------------------                    
006610     MOVE 'SCR '            TO WRK-SCR-TIPO.                              
006620     MOVE WRK-EMPRESA-ATIVA  TO WRK-SCR-EMPRESA.                          
006630     IF WRK-IDX-RECENTE GREATER THAN 0                                    
006640        MOVE WRK-TAB-EXERCICIO (WRK-IDX-RECENTE)                          
006650           TO WRK-SCR-EXERCICIO                                           
006660     ELSE                                                                 
006670        MOVE 0 TO WRK-SCR-EXERCICIO                                       
006680     END-IF.                                                              
006690     MOVE WRK-PTS-RENTAB     TO WRK-SCR-PTS-RENTAB.                       
006700     MOVE WRK-PTS-ESTRUT     TO WRK-SCR-PTS-ESTRUT.                       
006710     MOVE WRK-PTS-LIQ        TO WRK-SCR-PTS-LIQ.                          
006720     MOVE WRK-PTS-TESOUR     TO WRK-SCR-PTS-TESOUR.                       
006730     MOVE WRK-PTS-CRESC      TO WRK-SCR-PTS-CRESC.                        
006740     MOVE WRK-TOTAL-PONTOS    TO WRK-SCR-PTS-TOTAL.                       
006750     MOVE WRK-REG-SCORE-ALFA TO FD-RESULT3-REG.                           
006760     WRITE FD-RESULT3-REG.                                                
006770     ADD 1 TO WRK-GRAVADOS.                                               
006780     ADD 1 TO WRK-SCORES-GRAVADOS.                                        
006790*-----------------------------------------------------                    
006800 3950-99-FIM.                                  EXIT.                      
006810*-----------------------------------------------------                    
006820                                                                          
006830*-----------------------------------------------------                    
006840 4000-FINALIZAR                              SECTION.                     
006850*-----------------------------------------------------                    
006860     DISPLAY 'REGISTROS LIDOS  :' WRK-LIDOS.                              
006870     DISPLAY 'REGISTROS GRAVADOS:' WRK-GRAVADOS.                          
006880     DISPLAY 'SCORES GRAVADOS  :' WRK-SCORES-GRAVADOS.                    
006890     CLOSE RESULT2 RESULT3.                                               
006900     DISPLAY WRK-MENSAGEM-FIM.                                            
006910*-----------------------------------------------------                    
006920 4000-99-FIM.                                  EXIT.                      
006930*-----------------------------------------------------                    
006940                                                                          
006950*-----------------------------------------------------                    
006960 5100-TESTARSTATUS-RESULT2                   SECTION.                     
006970*-----------------------------------------------------                    
006980     IF WRK-FS-RESULT2 NOT EQUAL 00                                       
006990        MOVE 'CRPSCR'               TO WRK-PROGRAMA                       
007000        MOVE 'ERRO NO OPEN RESULT2' TO WRK-MENSAGEM                       
007010        MOVE '1000'                 TO WRK-SECAO                          
007020        MOVE WRK-FS-RESULT2        TO WRK-STATUS                          
007030        PERFORM 9000-TRATAERROS                                           
007040     END-IF.                                                              
007050*-----------------------------------------------------                    
007060 5100-99-FIM.                                  EXIT.                      
007070*-----------------------------------------------------                    
007080                                                                          
007090*-----------------------------------------------------                    
007100 5200-TESTARSTATUS-RESULT3                   SECTION.                     
007110*-----------------------------------------------------                    
007120     IF WRK-FS-RESULT3 NOT EQUAL 00                                       
007130        MOVE 'CRPSCR'               TO WRK-PROGRAMA                       
007140        MOVE 'ERRO NO OPEN RESULT3' TO WRK-MENSAGEM                       
007150        MOVE '1000'                 TO WRK-SECAO                          
007160        MOVE WRK-FS-RESULT3         TO WRK-STATUS                         
007170        PERFORM 9000-TRATAERROS                                           
007180     END-IF.                                                              
007190*-----------------------------------------------------                    
007200 5200-99-FIM.                                  EXIT.                      
007210*-----------------------------------------------------                    
007220                                                                          
007230*-----------------------------------------------------                    
007240 9000-TRATAERROS                            SECTION.                      
007250*-----------------------------------------------------                    
007260     CALL 'GRAVALOG' USING WRK-DADOS.                                     
007270     GOBACK.                                                              
007280*-----------------------------------------------------                    
007290 9000-99-FIM.                                  EXIT.                      
007300*-----------------------------------------------------                    
