000010*====================================================                     
000020 IDENTIFICATION                            DIVISION.                      
000030*====================================================                     
000040 PROGRAM-ID. CRPHLT.                                                      
000050 AUTHOR. VICTOR LEAL.                                                     
000060 INSTALLATION. CPD CENTRAL - ANALISE DE RISCO COBAC.                      
000070 DATE-WRITTEN. 19/11/88.                                                  
000080 DATE-COMPILED.                                                           
000090 SECURITY. USO INTERNO - AREA DE CREDITO.                                 
000100*===================================================*                     
000110*  EMPRESA : FOURSYS                                *                     
000120*---------------------------------------------------*                     
000130*  OBJETIVO: REPASSAR TODOS OS REGISTROS DE         *                     
000140*            RESULT1 PARA RESULT2 SEM ALTERACAO E,   *                    
000150*            PARA CADA REGISTRO DE CAPITAL DE GIRO   *                    
000160*            (TIPO 'WKC '), GRAVAR EM SEGUIDA UM     *                    
000170*            REGISTRO DE SAUDE (TIPO 'HLT ') COM OS  *                    
000180*            TESTES DE SINAL E A COBERTURA CAF/BFR.  *                    
000190*---------------------------------------------------*                     
000200*  ARQUIVOS:                                        *                     
000210*  DDNAME             I/O           INCLUDE/BOOK    *                     
000220*  RESULT1             I             RESCOPY        *                     
000230*  RESULT2             O             RESCOPY        *                     
000240*===================================================*                     
000250*  HISTORICO DE ALTERACOES:                         *                     
000260*  DATA     AUTOR   CHAMADO    DESCRICAO            *                     
000270*  -------- ------- ---------- --------------------*                      
000280*  19/11/88 VLE     ----       VERSAO ORIGINAL.     *                     
000290*  25/06/95 MCS     CH-1544    AJUSTA TEXTO DA      *             CH-1544 
000300*                   SAUDE DO BFR (35 POSICOES).     *             CH-1544 
000310*  08/02/99 JPL     CH-2050    AJUSTE ANO 2000 - SEM*             CH-2050 
000320*                   IMPACTO (EXERCICIO JA E 4 DIG). *             CH-2050 
000330*  14/10/09 FBM     CH-3488    SINALIZA BFR NULO COM*             CH-3488 
000340*                   HLT-COBERTURA-INDEF = 'S'.      *             CH-3488 
000350*===================================================*                     
000360                                                                          
000370*====================================================                     
000380 ENVIRONMENT                               DIVISION.                      
000390*====================================================                     
000400 CONFIGURATION                             SECTION.                       
000410 SPECIAL-NAMES.                                                           
000420     C01 IS TOP-OF-FORM                                                   
000430     CLASS CLASSE-NUMERICA IS '0' THRU '9'.                               
000440                                                                          
000450 INPUT-OUTPUT                              SECTION.                       
000460 FILE-CONTROL.                                                            
000470     SELECT RESULT1 ASSIGN TO RESULT1                                     
000480         FILE STATUS IS WRK-FS-RESULT1.                                   
000490                                                                          
000500     SELECT RESULT2 ASSIGN TO RESULT2                                     
000510         FILE STATUS IS WRK-FS-RESULT2.                                   
000520                                                                          
000530*====================================================                     
000540 DATA                                      DIVISION.                      
000550*====================================================                     
000560*-----------------------------------------------------                    
000570 FILE                                      SECTION.                       
000580*-----------------------------------------------------                    
000590 FD RESULT1                                                               
000600     RECORDING MODE IS F                                                  
000610     BLOCK CONTAINS 0 RECORDS.                                            
000620*-----------LRECL 142----------------------------------                   
000630     COPY 'RESCOPY'.                                                      
000640                                                                          
000650 FD RESULT2                                                               
000660     RECORDING MODE IS F                                                  
000670     BLOCK CONTAINS 0 RECORDS.                                            
000680*-----------LRECL 142----------------------------------                   
000690 01 FD-RESULT2-REG          PIC X(142).                                   
000700 01 FD-RESULT2-REG-R REDEFINES FD-RESULT2-REG.                            
000710    05 FD-RESULT2-TIPO      PIC X(04).                                    
000720    05 FD-RESULT2-RESTO     PIC X(138).                                   
000730*-----------------------------------------------------                    
000740 WORKING-STORAGE                           SECTION.                       
000750*-----------------------------------------------------                    
000760     COPY '#GLOG'.                                                        
000770*-----------------------------------------------------                    
000780 01 FILLER PIC X(48) VALUE                                                
000790      '-------VARIAVEIS PARA FILE STATUS------------'.                    
000800*-----------------------------------------------------                    
000810 77 WRK-FS-RESULT1       PIC 9(02).                                       
000820 77 WRK-FS-RESULT2       PIC 9(02).                                       
000830*-----------------------------------------------------                    
000840 01 FILLER PIC X(48) VALUE                                                
000850      '-------CONTADORES (COMP)---------------------'.                    
000860*-----------------------------------------------------                    
000870 01 WRK-CONTADORES.                                                       
000880    05 WRK-LIDOS            PIC 9(06) COMP.                               
000890    05 WRK-GRAVADOS         PIC 9(06) COMP.                               
000900    05 WRK-SAUDES-GRAVADAS  PIC 9(06) COMP.                               
000910 01 WRK-CONTADORES-R REDEFINES WRK-CONTADORES.                            
000920    05 WRK-CONTADORES-ALFA  PIC X(18).                                    
000930*-----------------------------------------------------                    
000940 01 FILLER PIC X(48) VALUE                                                
000950      '-------REGISTRO DE SAUDE EM MONTAGEM----------'.                   
000960*-----------------------------------------------------                    
000970 01 WRK-REG-SAUDE.                                                        
000980    05 WRK-HLT-TIPO          PIC X(04).                                   
000990    05 WRK-HLT-EMPRESA       PIC 9(04).                                   
001000    05 WRK-HLT-EXERCICIO     PIC 9(04).                                   
001010    05 WRK-HLT-SAUDE-FR      PIC X(30).                                   
001020    05 WRK-HLT-SAUDE-BFR     PIC X(34).                                   
001030    05 WRK-HLT-SAUDE-TN      PIC X(24).                                   
001040    05 WRK-HLT-SAUDE-CAF     PIC X(24).                                   
001050    05 WRK-HLT-COBERTURA     PIC S9(07)V9(02).                            
001060    05 WRK-HLT-INDEFINIDA    PIC X(01).                                   
001070    05 FILLER                PIC X(08).                                   
001080 01 WRK-REG-SAUDE-R REDEFINES WRK-REG-SAUDE.                              
001090    05 WRK-REG-SAUDE-ALFA    PIC X(142).                                  
001100*-----------------------------------------------------                    
001110 01 FILLER PIC X(48) VALUE                                                
001120      '-------MENSAGENS-------------------------------'.                  
001130*-----------------------------------------------------                    
001140 77 WRK-MENSAGEM-FIM     PIC X(21) VALUE                                  
001150     'FIM DO PROCESSAMENTO.'.                                             
001160                                                                          
001170*====================================================                     
001180 PROCEDURE                                 DIVISION.                      
001190*====================================================                     
001200*-----------------------------------------------------                    
001210 0000-PRINCIPAL                             SECTION.                      
001220*-----------------------------------------------------                    
001230     PERFORM 1000-INICIALIZAR.                                            
001240     PERFORM 2000-PROCESSAR UNTIL WRK-FS-RESULT1 EQUAL 10.                
001250     PERFORM 4000-FINALIZAR.                                              
001260     STOP RUN.                                                            
001270*-----------------------------------------------------                    
001280 0000-99-FIM.                                  EXIT.                      
001290*-----------------------------------------------------                    
001300                                                                          
001310*-----------------------------------------------------                    
001320 1000-INICIALIZAR                           SECTION.                      
001330*-----------------------------------------------------                    
001340     OPEN INPUT RESULT1.                                                  
001350     PERFORM 5100-TESTARSTATUS-RESULT1.                                   
001360     OPEN OUTPUT RESULT2.                                                 
001370     PERFORM 5200-TESTARSTATUS-RESULT2.                                   
001380     READ RESULT1.                                                        
001390*-----------------------------------------------------                    
001400 1000-99-FIM.                                  EXIT.                      
001410*-----------------------------------------------------                    
001420                                                                          
001430*-----------------------------------------------------                    
001440 2000-PROCESSAR                              SECTION.                     
001450*-----------------------------------------------------                    
001460     MOVE FD-RESULTADO TO FD-RESULT2-REG.                                 
001470     WRITE FD-RESULT2-REG.                                                
001480     ADD 1 TO WRK-GRAVADOS.                                               
001490     IF REC-TIPO-CAPGIRO                                                  
001500        PERFORM 3000-AVALIAR-SAUDE THRU 3000-99-FIM                       
001510     END-IF.                                                              
001520     ADD 1 TO WRK-LIDOS.                                                  
001530     READ RESULT1.                                                        
001540*-----------------------------------------------------                    
001550 2000-99-FIM.                                  EXIT.                      
001560*-----------------------------------------------------                    
001570                                                                          
001580*-----------------------------------------------------                    
001590*  UNIT 5 - TESTES DE SINAL DE FR/BFR/TN E COBERTURA *                    
001600*  CAF/BFR, A PARTIR DO REGISTRO WKC CORRENTE.       *                    
001610*-----------------------------------------------------                    
001620 3000-AVALIAR-SAUDE                          SECTION.                     
001630*-----------------------------------------------------                    
001640     MOVE 'HLT '            TO WRK-HLT-TIPO.                              
001650     MOVE WKC-EMPRESA        TO WRK-HLT-EMPRESA.                          
001660     MOVE WKC-EXERCICIO      TO WRK-HLT-EXERCICIO.                        
001670     IF WKC-FR GREATER THAN 0                                             
001680        MOVE 'POSITIF - STRUCTURE SAINE'      TO WRK-HLT-SAUDE-FR         
001690     ELSE                                                                 
001700        MOVE 'NEGATIF - RISQUE STRUCTUREL'    TO WRK-HLT-SAUDE-FR         
001710     END-IF.                                                              
001720     IF WKC-BFR GREATER THAN 0                                            
001730        MOVE 'POSITIF - BESOIN DE FINANCEMENT'                            
001740           TO WRK-HLT-SAUDE-BFR                                           
001750     ELSE                                                                 
001760        MOVE 'NEGATIF - RESSOURCE DE FINANCEMENT'                         
001770           TO WRK-HLT-SAUDE-BFR                                           
001780     END-IF.                                                              
001790     IF WKC-TN GREATER THAN 0                                             
001800        MOVE 'EXCEDENT DE TRESORERIE'         TO WRK-HLT-SAUDE-TN         
001810     ELSE                                                                 
001820        MOVE 'DEFICIT DE TRESORERIE'          TO WRK-HLT-SAUDE-TN         
001830     END-IF.                                                              
001840     IF WKC-BFR EQUAL 0                                                   
001850        MOVE 0             TO WRK-HLT-COBERTURA                           
001860        MOVE 'S'           TO WRK-HLT-INDEFINIDA                          
001870        MOVE 'BFR NUL'     TO WRK-HLT-SAUDE-CAF                           
001880     ELSE                                                                 
001890        MOVE 'N'           TO WRK-HLT-INDEFINIDA                          
001900        PERFORM 3100-CALC-COBERTURA THRU 3100-99-FIM                      
001910        IF WRK-HLT-COBERTURA GREATER THAN 1                               
001920           MOVE 'BONNE COUVERTURE'            TO WRK-HLT-SAUDE-CAF        
001930        ELSE                                                              
001940           MOVE 'COUVERTURE INSUFFISANTE'     TO WRK-HLT-SAUDE-CAF        
001950        END-IF                                                            
001960     END-IF.                                                              
001970     MOVE WRK-REG-SAUDE-ALFA TO FD-RESULT2-REG.                           
001980     WRITE FD-RESULT2-REG.                                                
001990     ADD 1 TO WRK-GRAVADOS.                                               
002000     ADD 1 TO WRK-SAUDES-GRAVADAS.                                        
002010*-----------------------------------------------------                    
002020 3000-99-FIM.                                  EXIT.                      
002030*-----------------------------------------------------                    
002040                                                                          
002050*-----------------------------------------------------                    
002060 3100-CALC-COBERTURA                          SECTION.                    
002070*-----------------------------------------------------                    
002080     IF WKC-BFR LESS THAN 0                                               
002090        COMPUTE WRK-HLT-COBERTURA ROUNDED =                               
002100           WKC-CAF / (WKC-BFR * -1)                                       
002110     ELSE                                                                 
002120        COMPUTE WRK-HLT-COBERTURA ROUNDED =                               
002130           WKC-CAF / WKC-BFR                                              
002140     END-IF.                                                              
002150*-----------------------------------------------------                    
002160 3100-99-FIM.                                  EXIT.                      
002170*-----------------------------------------------------                    
002180                                                                          
002190*-----------------------------------------------------                    
002200 4000-FINALIZAR                              SECTION.                     
002210*-----------------------------------------------------                    
002220     DISPLAY 'REGISTROS LIDOS  :' WRK-LIDOS.                              
002230     DISPLAY 'REGISTROS GRAVADOS:' WRK-GRAVADOS.                          
002240     DISPLAY 'SAUDES GRAVADAS  :' WRK-SAUDES-GRAVADAS.                    
002250     CLOSE RESULT1 RESULT2.                                               
002260     DISPLAY WRK-MENSAGEM-FIM.                                            
002270*-----------------------------------------------------                    
002280 4000-99-FIM.                                  EXIT.                      
002290*-----------------------------------------------------                    
002300                                                                          
002310*-----------------------------------------------------                    
002320 5100-TESTARSTATUS-RESULT1                   SECTION.                     
002330*-----------------------------------------------------                    
002340     IF WRK-FS-RESULT1 NOT EQUAL 00                                       
002350        MOVE 'CRPHLT'               TO WRK-PROGRAMA                       
002360        MOVE 'ERRO NO OPEN RESULT1' TO WRK-MENSAGEM                       
002370        MOVE '1000'                 TO WRK-SECAO                          
002380        MOVE WRK-FS-RESULT1        TO WRK-STATUS                          
002390        PERFORM 9000-TRATAERROS                                           
002400     END-IF.                                                              
002410*-----------------------------------------------------                    
002420 5100-99-FIM.                                  EXIT.                      
002430*-----------------------------------------------------                    
002440                                                                          
002450*-----------------------------------------------------                    
002460 5200-TESTARSTATUS-RESULT2                   SECTION.                     
002470*-----------------------------------------------------                    
002480     IF WRK-FS-RESULT2 NOT EQUAL 00                                       
002490        MOVE 'CRPHLT'               TO WRK-PROGRAMA                       
002500        MOVE 'ERRO NO OPEN RESULT2' TO WRK-MENSAGEM                       
002510        MOVE '1000'                 TO WRK-SECAO                          
002520        MOVE WRK-FS-RESULT2         TO WRK-STATUS                         
002530        PERFORM 9000-TRATAERROS                                           
002540     END-IF.                                                              
002550*-----------------------------------------------------                    
002560 5200-99-FIM.                                  EXIT.                      
002570*-----------------------------------------------------                    
002580                                                                          
002590*-----------------------------------------------------                    
002600 9000-TRATAERROS                            SECTION.                      
002610*-----------------------------------------------------                    
002620     CALL 'GRAVALOG' USING WRK-DADOS.                                     
002630     GOBACK.                                                              
002640*-----------------------------------------------------                    
002650 9000-99-FIM.                                  EXIT.                      
002660*-----------------------------------------------------                    
