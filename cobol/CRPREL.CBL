000010*====================================================                     
000020 IDENTIFICATION                            DIVISION.                      
000030*====================================================                     
000040 PROGRAM-ID. CRPREL.                                                      
000050 AUTHOR. JOAO PEDRO LISBOA.                                               
000060 INSTALLATION. CPD CENTRAL - ANALISE DE RISCO COBAC.                      
000070 DATE-WRITTEN. 02/04/91.                                                  
000080 DATE-COMPILED.                                                           
000090 SECURITY. USO INTERNO - AREA DE CREDITO.                                 
000100*===================================================*                     
000110*  EMPRESA : FOURSYS                                *                     
000120*---------------------------------------------------*                     
000130*  OBJETIVO: LER RESULT4 EM CADEIA (SIG/RAT/WKC/HLT *                     
000140*            POR EMPRESA-EXERCICIO, SCR POR EMPRESA *                     
000150*            E PRV POR EMPRESTIMO AO FINAL) E        *                    
000160*            IMPRIMIR O RELATORIO DE ANALISE DE      *                    
000170*            RISCO DE CREDITO COBAC/CEMAC: LINHAS DE *                    
000180*            DETALHE POR EXERCICIO, BLOCO DE SCORE E *                    
000190*            CONFORMIDADE COM ALERTAS POR EMPRESA,   *                    
000200*            SECAO DE PROVISIONAMENTO POR EMPRESTIMO *                    
000210*            E TOTAIS DE CONTROLE FINAIS.            *                    
000220*---------------------------------------------------*                     
000230*  ARQUIVOS:                                        *                     
000240*  DDNAME             I/O           INCLUDE/BOOK    *                     
000250*  RESULT4             I             RESCOPY        *                     
000260*  RELCRED             O             ---------      *                     
000270*===================================================*                     
000280*  HISTORICO DE ALTERACOES:                         *                     
000290*  DATA     AUTOR   CHAMADO    DESCRICAO            *                     
000300*  -------- ------- ---------- --------------------*                      
000310*  02/04/91 JPL     ----       VERSAO ORIGINAL.      *                    
000320*  14/09/93 MCS     CH-0891    INCLUI PAGINACAO E    *            CH-0891 
000330*                   CABECALHO REPETIDO A CADA 50     *            CH-0891 
000340*                   LINHAS (LAYOUT REL2203/FR22RELB).*            CH-0891 
000350*  22/05/97 RAS     CH-1809    INCLUI SECAO DE       *            CH-1809 
000360*                   ALERTAS POR EMPRESA (5 REGRAS).  *            CH-1809 
000370*  11/02/99 JPL     CH-2050    AJUSTE ANO 2000 - A   *            CH-2050 
000380*                   DATA DE EXECUCAO PASSA A SER     *            CH-2050 
000390*                   LIDA DO RELOGIO COM 4 DIGITOS    *            CH-2050 
000400*                   DE ANO.                          *            CH-2050 
000410*  08/07/12 FBM     CH-3655    INCLUI SECAO DE       *            CH-3655 
000420*                   PROVISIONAMENTO (REGISTROS PRV)  *            CH-3655 
000430*                   E TOTAIS DE CONTROLE FINAIS.     *            CH-3655 
000440*===================================================*                     
000450                                                                          
000460*====================================================                     
000470 ENVIRONMENT                               DIVISION.                      
000480*====================================================                     
000490 CONFIGURATION                             SECTION.                       
000500 SPECIAL-NAMES.                                                           
000510     C01 IS TOP-OF-FORM                                                   
000520     CLASS CLASSE-NUMERICA IS '0' THRU '9'.                               
000530                                                                          
000540 INPUT-OUTPUT                              SECTION.                       
000550 FILE-CONTROL.                                                            
000560     SELECT RESULT4 ASSIGN TO RESULT4                                     
000570         FILE STATUS IS WRK-FS-RESULT4.                                   
000580                                                                          
000590     SELECT RELCRED ASSIGN TO RELCRED                                     
000600         FILE STATUS IS WRK-FS-RELCRED.                                   
000610                                                                          
000620*====================================================                     
000630 DATA                                      DIVISION.                      
000640*====================================================                     
000650*-----------------------------------------------------                    
000660 FILE                                      SECTION.                       
000670*-----------------------------------------------------                    
000680 FD RESULT4                                                               
000690     RECORDING MODE IS F                                                  
000700     BLOCK CONTAINS 0 RECORDS.                                            
000710*-----------LRECL 142----------------------------------                   
000720     COPY 'RESCOPY'.                                                      
000730                                                                          
000740 FD RELCRED                                                               
000750     RECORDING MODE IS F                                                  
000760     BLOCK CONTAINS 0 RECORDS.                                            
000770*-----------LRECL 132-----------------------------------                  
000780 01 FD-RELCRED                PIC X(132).                                 
000790 01 FD-RELCRED-R REDEFINES FD-RELCRED.                                    
000800    05 FD-RELCRED-COL01-20    PIC X(20).                                  
000810    05 FD-RELCRED-RESTO       PIC X(112).                                 
000820*-----------------------------------------------------                    
000830 WORKING-STORAGE                           SECTION.                       
000840*-----------------------------------------------------                    
000850     COPY '#GLOG'.                                                        
000860*-----------------------------------------------------                    
000870 01 FILLER PIC X(48) VALUE                                                
000880      '-------VARIAVEIS PARA FILE STATUS------------'.                    
000890*-----------------------------------------------------                    
000900 77 WRK-FS-RESULT4        PIC 9(02).                                      
000910 77 WRK-FS-RELCRED        PIC 9(02).                                      
000920*-----------------------------------------------------                    
000930 01 FILLER PIC X(48) VALUE                                                
000940      '-------CONTADORES E TOTAIS (COMP)------------'.                    
000950*-----------------------------------------------------                    
000960 01 WRK-CONTADORES.                                                       
000970    05 WRK-RESULT4-LIDOS     PIC 9(06) COMP.                              
000980    05 WRK-RELCRED-GRAVADOS  PIC 9(06) COMP.                              
000990    05 WRK-EMPRESAS-PROC     PIC 9(04) COMP.                              
001000    05 WRK-CAT-A-CONT        PIC 9(04) COMP.                              
001010    05 WRK-CAT-B-CONT        PIC 9(04) COMP.                              
001020    05 WRK-CAT-C-CONT        PIC 9(04) COMP.                              
001030    05 WRK-CAT-D-CONT        PIC 9(04) COMP.                              
001040    05 WRK-CAT-E-CONT        PIC 9(04) COMP.                              
001050    05 WRK-EMPREST-CONT      PIC 9(06) COMP.                              
001060 01 WRK-CONTADORES-R REDEFINES WRK-CONTADORES.                            
001070    05 WRK-CONTADORES-ALFA   PIC X(42).                                   
001080*-----------------------------------------------------                    
001090 01 FILLER PIC X(48) VALUE                                                
001100      '-------TOTAL DE PROVISAO (DISPLAY)------------'.                   
001110*-----------------------------------------------------                    
001120 77 WRK-TOTAL-PROVISAO     PIC S9(11)V9(02).                              
001130*-----------------------------------------------------                    
001140 01 FILLER PIC X(48) VALUE                                                
001150      '-------CHAVE DE CONTROLE DE QUEBRA------------'.                   
001160*-----------------------------------------------------                    
001170 77 WRK-EMPRESA-ATIVA      PIC 9(04) COMP.                                
001180 77 WRK-GRUPO-INICIADO     PIC X(01) VALUE 'N'.                           
001190 77 WRK-SECAO-PRV-INICIADA PIC X(01) VALUE 'N'.                           
001200*-----------------------------------------------------                    
001210 01 FILLER PIC X(48) VALUE                                                
001220      '-------AREAS DO EXERCICIO MAIS RECENTE--------'.                   
001230*-----------------------------------------------------                    
001240*  GUARDADAS A CADA TRIO SIG/RAT/WKC PARA USO NO     *                    
001250*  BLOCO DE SCORE E NOS ALERTAS, POIS OS EXERCICIOS  *                    
001260*  CHEGAM EM ORDEM CRESCENTE E O ULTIMO TRIO LIDO E  *                    
001270*  SEMPRE O MAIS RECENTE DA EMPRESA.                 *                    
001280 01 WRK-ULTIMO-ANO.                                                       
001290    05 WRK-ULT-EXERCICIO      PIC 9(04) COMP.                             
001300    05 WRK-ULT-CA             PIC S9(11) COMP.                            
001310    05 WRK-ULT-EBE            PIC S9(11) COMP.                            
001320    05 WRK-ULT-RESULT-LIQ     PIC S9(11) COMP.                            
001330    05 WRK-ULT-RENTABILIDADE  PIC S9(03)V9(01) COMP.                      
001340    05 WRK-ULT-ENDIVIDAMENTO  PIC S9(03)V9(02) COMP.                      
001350    05 WRK-ULT-LIQUIDEZ       PIC S9(03)V9(02) COMP.                      
001360    05 WRK-ULT-AUTONOMIA      PIC S9(03)V9(01) COMP.                      
001370    05 WRK-ULT-CAF            PIC S9(11) COMP.                            
001380    05 WRK-ULT-BFR            PIC S9(11) COMP.                            
001390    05 WRK-ULT-FR             PIC S9(11) COMP.                            
001400    05 WRK-ULT-TN             PIC S9(11) COMP.                            
001410*-----------------------------------------------------                    
001420 01 FILLER PIC X(48) VALUE                                                
001430      '-------VARIAVEIS PARA CABECALHO---------------'.                   
001440*-----------------------------------------------------                    
001450 01 WRK-CABEC.                                                            
001460    05 WRK-CABEC1.                                                        
001470       10 FILLER       PIC X(42) VALUE                                    
001480          'ANALYSE DU RISQUE DE CREDIT - COBAC/CEMAC'.                    
001490       10 FILLER       PIC X(10) VALUE SPACES.                            
001500       10 FILLER       PIC X(06) VALUE 'DATE: '.                          
001510       10 WRK-DATA-EXEC PIC X(08).                                        
001520       10 FILLER       PIC X(10) VALUE SPACES.                            
001530       10 FILLER       PIC X(05) VALUE 'PAG: '.                           
001540       10 WRK-PAG      PIC 9(04) VALUE 1.                                 
001550       10 FILLER       PIC X(47) VALUE SPACES.                            
001560    05 WRK-CABEC2.                                                        
001570       10 FILLER       PIC X(10) VALUE 'EMPRESA:  '.                      
001580       10 WRK-CAB-EMPRESA PIC 9(04).                                      
001590       10 FILLER       PIC X(118) VALUE SPACES.                           
001600    05 WRK-CABEC3.                                                        
001610       10 FILLER       PIC X(04) VALUE 'EXER'.                            
001620       10 FILLER       PIC X(08) VALUE SPACES.                            
001630       10 FILLER       PIC X(02) VALUE 'CA'.                              
001640       10 FILLER       PIC X(09) VALUE SPACES.                            
001650       10 FILLER       PIC X(03) VALUE 'EBE'.                             
001660       10 FILLER       PIC X(08) VALUE SPACES.                            
001670       10 FILLER       PIC X(10) VALUE 'RESULT-NET'.                      
001680       10 FILLER       PIC X(02) VALUE SPACES.                            
001690       10 FILLER       PIC X(06) VALUE 'RENTAB'.                          
001700       10 FILLER       PIC X(01) VALUE SPACES.                            
001710       10 FILLER       PIC X(05) VALUE 'ENDET'.                           
001720       10 FILLER       PIC X(02) VALUE SPACES.                            
001730       10 FILLER       PIC X(06) VALUE 'LIQUID'.                          
001740       10 FILLER       PIC X(01) VALUE SPACES.                            
001750       10 FILLER       PIC X(05) VALUE 'AUTON'.                           
001760       10 FILLER       PIC X(07) VALUE SPACES.                            
001770       10 FILLER       PIC X(03) VALUE 'CAF'.                             
001780       10 FILLER       PIC X(09) VALUE SPACES.                            
001790       10 FILLER       PIC X(03) VALUE 'BFR'.                             
001800       10 FILLER       PIC X(09) VALUE SPACES.                            
001810       10 FILLER       PIC X(02) VALUE 'FR'.                              
001820       10 FILLER       PIC X(10) VALUE SPACES.                            
001830       10 FILLER       PIC X(02) VALUE 'TN'.                              
001840       10 FILLER       PIC X(15) VALUE SPACES.                            
001850*-----------------------------------------------------                    
001860 01 FILLER PIC X(48) VALUE                                                
001870      '-------LINHA DE DETALHE POR EXERCICIO---------'.                   
001880*-----------------------------------------------------                    
001890 01 WRK-LINHA-DETALHE.                                                    
001900    05 WRK-LD-EXERCICIO     PIC 9(04).                                    
001910    05 FILLER               PIC X(02).                                    
001920    05 WRK-LD-CA            PIC ---,---,--9.                              
001930    05 FILLER               PIC X(01).                                    
001940    05 WRK-LD-EBE           PIC ---,---,--9.                              
001950    05 FILLER               PIC X(01).                                    
001960    05 WRK-LD-RESULT-LIQ    PIC ---,---,--9.                              
001970    05 FILLER               PIC X(01).                                    
001980    05 WRK-LD-RENTAB        PIC --9.9.                                    
001990    05 FILLER               PIC X(01).                                    
002000    05 WRK-LD-ENDET         PIC --9.99.                                   
002010    05 FILLER               PIC X(01).                                    
002020    05 WRK-LD-LIQUID        PIC --9.99.                                   
002030    05 FILLER               PIC X(01).                                    
002040    05 WRK-LD-AUTON         PIC --9.9.                                    
002050    05 FILLER               PIC X(01).                                    
002060    05 WRK-LD-CAF           PIC ---,---,--9.                              
002070    05 FILLER               PIC X(01).                                    
002080    05 WRK-LD-BFR           PIC ---,---,--9.                              
002090    05 FILLER               PIC X(01).                                    
002100    05 WRK-LD-FR            PIC ---,---,--9.                              
002110    05 FILLER               PIC X(01).                                    
002120    05 WRK-LD-TN            PIC ---,---,--9.                              
002130    05 FILLER               PIC X(17).                                    
002140 01 WRK-LINHA-DETALHE-R REDEFINES WRK-LINHA-DETALHE.                      
002150    05 WRK-LD-ALFA          PIC X(132).                                   
002160*-----------------------------------------------------                    
002170 01 FILLER PIC X(48) VALUE                                                
002180      '-------LINHAS DO BLOCO DE SCORE----------------'.                  
002190*-----------------------------------------------------                    
002200 01 WRK-LINHA-SCORE1.                                                     
002210    05 FILLER               PIC X(19) VALUE                               
002220       'PONTUACAO COBAC:  R='.                                            
002230    05 WRK-LS-PTS-RENTAB    PIC Z9.                                       
002240    05 FILLER               PIC X(05) VALUE '  S='.                       
002250    05 WRK-LS-PTS-ESTRUT    PIC Z9.                                       
002260    05 FILLER               PIC X(05) VALUE '  L='.                       
002270    05 WRK-LS-PTS-LIQ       PIC Z9.                                       
002280    05 FILLER               PIC X(05) VALUE '  T='.                       
002290    05 WRK-LS-PTS-TESOUR    PIC Z9.                                       
002300    05 FILLER               PIC X(05) VALUE '  C='.                       
002310    05 WRK-LS-PTS-CRESC     PIC Z9.                                       
002320    05 FILLER               PIC X(12) VALUE '   TOTAL = '.                
002330    05 WRK-LS-PTS-TOTAL     PIC ZZ9.9.                                    
002340    05 FILLER               PIC X(66) VALUE SPACES.                       
002350 01 WRK-LINHA-SCORE2.                                                     
002360    05 FILLER               PIC X(12) VALUE 'CATEGORIA: '.                
002370    05 WRK-LS-CATEGORIA     PIC X(01).                                    
002380    05 FILLER               PIC X(03) VALUE ' - '.                        
002390    05 WRK-LS-CATEGORIA-LBL PIC X(30).                                    
002400    05 FILLER               PIC X(86) VALUE SPACES.                       
002410 01 WRK-LINHA-SCORE3.                                                     
002420    05 FILLER               PIC X(15) VALUE                               
002430       'CONFORMIDADE:  '.                                                 
002440    05 FILLER               PIC X(04) VALUE 'REN='.                       
002450    05 WRK-LS-CONF-RENTAB   PIC X(01).                                    
002460    05 FILLER               PIC X(04) VALUE '  END='.                     
002470    05 WRK-LS-CONF-ENDIV    PIC X(01).                                    
002480    05 FILLER               PIC X(04) VALUE '  LIQ='.                     
002490    05 WRK-LS-CONF-LIQ      PIC X(01).                                    
002500    05 FILLER               PIC X(04) VALUE '  AUT='.                     
002510    05 WRK-LS-CONF-AUTON    PIC X(01).                                    
002520    05 FILLER               PIC X(06) VALUE '  GLOB='.                    
002530    05 WRK-LS-CONF-GLOBAL   PIC X(01).                                    
002540    05 FILLER               PIC X(90) VALUE SPACES.                       
002550*-----------------------------------------------------                    
002560 01 FILLER PIC X(48) VALUE                                                
002570      '-------LINHA DE ALERTA-------------------------'.                  
002580*-----------------------------------------------------                    
002590 01 WRK-LINHA-ALERTA.                                                     
002600    05 FILLER               PIC X(10) VALUE '*** ALERT:'.                 
002610    05 WRK-LA-TEXTO         PIC X(40).                                    
002620    05 FILLER               PIC X(82) VALUE SPACES.                       
002630*-----------------------------------------------------                    
002640 01 FILLER PIC X(48) VALUE                                                
002650      '-------CABECALHO DA SECAO DE PROVISAO---------'.                   
002660*-----------------------------------------------------                    
002670 01 WRK-CABEC-PRV.                                                        
002680    05 FILLER               PIC X(31) VALUE                               
002690       'SECAO DE PROVISIONAMENTO (R-2015/04)'.                            
002700    05 FILLER               PIC X(101) VALUE SPACES.                      
002710 01 WRK-CABEC-PRV2.                                                       
002720    05 FILLER               PIC X(10) VALUE 'EMPRESTIMO'.                 
002730    05 FILLER               PIC X(06) VALUE SPACES.                       
002740    05 FILLER               PIC X(09) VALUE 'MONTANTE'.                   
002750    05 FILLER               PIC X(09) VALUE SPACES.                       
002760    05 FILLER               PIC X(14) VALUE 'CATEGORIE'.                  
002770    05 FILLER               PIC X(05) VALUE SPACES.                       
002780    05 FILLER               PIC X(04) VALUE 'TAUX'.                       
002790    05 FILLER               PIC X(07) VALUE SPACES.                       
002800    05 FILLER               PIC X(09) VALUE 'PROVISAO'.                   
002810    05 FILLER               PIC X(09) VALUE SPACES.                       
002820    05 FILLER               PIC X(04) VALUE 'NETO'.                       
002830    05 FILLER               PIC X(46) VALUE SPACES.                       
002840*-----------------------------------------------------                    
002850 01 FILLER PIC X(48) VALUE                                                
002860      '-------LINHA DE DETALHE DE PROVISAO------------'.                  
002870*-----------------------------------------------------                    
002880 01 WRK-LINHA-PRV.                                                        
002890    05 WRK-LP-SEQUENCIAL    PIC ZZZ9.                                     
002900    05 FILLER               PIC X(06).                                    
002910    05 WRK-LP-MONTANTE      PIC ---,---,--9.99.                           
002920    05 FILLER               PIC X(02).                                    
002930    05 WRK-LP-CATEGORIA     PIC X(14).                                    
002940    05 FILLER               PIC X(02).                                    
002950    05 WRK-LP-TAXA          PIC 9.99.                                     
002960    05 FILLER               PIC X(05).                                    
002970    05 WRK-LP-PROVISAO      PIC ---,---,--9.99.                           
002980    05 FILLER               PIC X(02).                                    
002990    05 WRK-LP-NETO          PIC ---,---,--9.99.                           
003000    05 FILLER               PIC X(51).                                    
003010 01 WRK-LINHA-PRV-R REDEFINES WRK-LINHA-PRV.                              
003020    05 WRK-LP-ALFA          PIC X(132).                                   
003030*-----------------------------------------------------                    
003040 01 FILLER PIC X(48) VALUE                                                
003050      '-------LINHAS DE TOTAIS DE CONTROLE FINAIS-----'.                  
003060*-----------------------------------------------------                    
003070 01 WRK-LINHA-TOTAL1.                                                     
003080    05 FILLER               PIC X(25) VALUE                               
003090       'TOTAIS DE CONTROLE FINAIS'.                                       
003100    05 FILLER               PIC X(107) VALUE SPACES.                      
003110 01 WRK-LINHA-TOTAL2.                                                     
003120    05 FILLER               PIC X(22) VALUE                               
003130       'EMPRESAS PROCESSADAS: '.                                          
003140    05 WRK-LT-EMPRESAS      PIC ZZZ9.                                     
003150    05 FILLER               PIC X(106) VALUE SPACES.                      
003160 01 WRK-LINHA-TOTAL3.                                                     
003170    05 FILLER               PIC X(12) VALUE 'CATEGORIAS '.                
003180    05 FILLER               PIC X(02) VALUE 'A='.                         
003190    05 WRK-LT3-CAT-A        PIC ZZZ9.                                     
003200    05 FILLER               PIC X(03) VALUE ' B='.                        
003210    05 WRK-LT3-CAT-B        PIC ZZZ9.                                     
003220    05 FILLER               PIC X(03) VALUE ' C='.                        
003230    05 WRK-LT3-CAT-C        PIC ZZZ9.                                     
003240    05 FILLER               PIC X(03) VALUE ' D='.                        
003250    05 WRK-LT3-CAT-D        PIC ZZZ9.                                     
003260    05 FILLER               PIC X(03) VALUE ' E='.                        
003270    05 WRK-LT3-CAT-E        PIC ZZZ9.                                     
003280    05 FILLER               PIC X(86) VALUE SPACES.                       
003290 01 WRK-LINHA-TOTAL4.                                                     
003300    05 FILLER               PIC X(17) VALUE                               
003310       'REGISTROS LIDOS: '.                                               
003320    05 WRK-LT4-LIDOS        PIC ZZZZZ9.                                   
003330    05 FILLER               PIC X(11) VALUE                               
003340       '  GRAVADOS:'.                                                     
003350    05 WRK-LT4-GRAVADOS     PIC ZZZZZ9.                                   
003360    05 FILLER               PIC X(92) VALUE SPACES.                       
003370 01 WRK-LINHA-TOTAL5.                                                     
003380    05 FILLER               PIC X(23) VALUE                               
003390       'TOTAL PROVISAO EXIGIDA:'.                                         
003400    05 WRK-LT5-PROVISAO     PIC ---,---,--9.99.                           
003410    05 FILLER               PIC X(95) VALUE SPACES.                       
003420*-----------------------------------------------------                    
003430 01 FILLER PIC X(48) VALUE                                                
003440      '-------MENSAGENS--------------------------------'.                 
003450*-----------------------------------------------------                    
003460 77 WRK-MENSAGEM-FIM     PIC X(21) VALUE                                  
003470     'FIM DO PROCESSAMENTO.'.                                             
003480 77 WRK-LINHABRANCO      PIC X(132) VALUE SPACES.                         
003490                                                                          
003500*====================================================                     
003510 PROCEDURE                                 DIVISION.                      
003520*====================================================                     
003530*-----------------------------------------------------                    
003540 0000-PRINCIPAL                             SECTION.                      
003550*-----------------------------------------------------                    
003560     PERFORM 1000-INICIALIZAR.                                            
003570     PERFORM 2000-PROCESSAR UNTIL WRK-FS-RESULT4 EQUAL 10.                
003580     PERFORM 4000-FINALIZAR.                                              
003590     STOP RUN.                                                            
003600*-----------------------------------------------------                    
003610 0000-99-FIM.                                  EXIT.                      
003620*-----------------------------------------------------                    
003630                                                                          
003640*-----------------------------------------------------                    
003650 1000-INICIALIZAR                           SECTION.                      
003660*-----------------------------------------------------                    
003670     OPEN INPUT RESULT4.                                                  
003680     PERFORM 5100-TESTARSTATUS-RESULT4.                                   
003690     OPEN OUTPUT RELCRED.                                                 
003700     PERFORM 5200-TESTARSTATUS-RELCRED.                                   
003710     ACCEPT WRK-DATA-EXEC FROM DATE.                                      
003720     MOVE 0 TO WRK-TOTAL-PROVISAO.                                        
003730     READ RESULT4.                                                        
003740*-----------------------------------------------------                    
003750 1000-99-FIM.                                  EXIT.                      
003760*-----------------------------------------------------                    
003770                                                                          
003780*-----------------------------------------------------                    
003790*  A QUEBRA DE EMPRESA E DETECTADA AO CHEGAR O        *                   
003800*  PRIMEIRO REGISTRO DE UMA NOVA EMPRESA (SIG OU, NO  *                   
003810*  CASO DAS LINHAS DE PROVISAO, PELA TROCA DE TIPO    *                   
003820*  PARA 'PRV '). A QUEBRA DE EXERCICIO E A PROPRIA    *                   
003830*  CHEGADA DE CADA TRIO SIG/RAT/WKC.                  *                   
003840*-----------------------------------------------------                    
003850 2000-PROCESSAR                             SECTION.                      
003860*-----------------------------------------------------                    
003870     ADD 1 TO WRK-RESULT4-LIDOS.                                          
003880     EVALUATE TRUE                                                        
003890        WHEN REC-TIPO-PROVISAO                                            
003900           PERFORM 3500-PROCESSAR-PROVISAO THRU 3500-99-FIM               
003910        WHEN OTHER                                                        
003920           PERFORM 2100-PROCESSAR-ANALISE THRU 2100-99-FIM                
003930     END-EVALUATE.                                                        
003940     READ RESULT4.                                                        
003950*-----------------------------------------------------                    
003960 2000-99-FIM.                                  EXIT.                      
003970*-----------------------------------------------------                    
003980                                                                          
003990*-----------------------------------------------------                    
004000 2100-PROCESSAR-ANALISE                     SECTION.                      
004010*-----------------------------------------------------                    
004020     IF REC-EMPRESA NOT EQUAL WRK-EMPRESA-ATIVA                           
004030        MOVE REC-EMPRESA TO WRK-EMPRESA-ATIVA                             
004040        MOVE 1 TO WRK-PAG                                                 
004050        PERFORM 2900-IMPRIME-CABEC THRU 2900-99-FIM                       
004060     END-IF.                                                              
004070     EVALUATE TRUE                                                        
004080        WHEN REC-TIPO-SIG                                                 
004090           PERFORM 2200-GUARDAR-SIG THRU 2200-99-FIM                      
004100        WHEN REC-TIPO-RATIO                                               
004110           PERFORM 2300-GUARDAR-RATIO THRU 2300-99-FIM                    
004120        WHEN REC-TIPO-CAPGIRO                                             
004130           PERFORM 2400-GUARDAR-CAPGIRO THRU 2400-99-FIM                  
004140           PERFORM 2500-IMPRIME-DETALHE THRU 2500-99-FIM                  
004150        WHEN REC-TIPO-SCORE                                               
004160           PERFORM 3000-IMPRIME-SCORE THRU 3000-99-FIM                    
004170           PERFORM 3100-IMPRIME-ALERTAS THRU 3100-99-FIM                  
004180           PERFORM 3200-ACUMULAR-CATEGORIA THRU 3200-99-FIM               
004190           ADD 1 TO WRK-EMPRESAS-PROC                                     
004200        WHEN OTHER                                                        
004210           CONTINUE                                                       
004220     END-EVALUATE.                                                        
004230*-----------------------------------------------------                    
004240 2100-99-FIM.                                  EXIT.                      
004250*-----------------------------------------------------                    
004260                                                                          
004270*-----------------------------------------------------                    
004280 2200-GUARDAR-SIG                           SECTION.                      
004290*-----------------------------------------------------                    
004300     MOVE SIG-EXERCICIO         TO WRK-ULT-EXERCICIO.                     
004310     MOVE SIG-CIFRA-NEGOCIOS    TO WRK-ULT-CA.                            
004320     MOVE SIG-EXCEDENTE-BRUTO   TO WRK-ULT-EBE.                           
004330     MOVE SIG-RESULTADO-LIQUIDO TO WRK-ULT-RESULT-LIQ.                    
004340*-----------------------------------------------------                    
004350 2200-99-FIM.                                  EXIT.                      
004360*-----------------------------------------------------                    
004370                                                                          
004380*-----------------------------------------------------                    
004390 2300-GUARDAR-RATIO                         SECTION.                      
004400*-----------------------------------------------------                    
004410     MOVE RAT-RENTABILIDADE     TO WRK-ULT-RENTABILIDADE.                 
004420     MOVE RAT-ENDIVIDAMENTO     TO WRK-ULT-ENDIVIDAMENTO.                 
004430     MOVE RAT-LIQUIDEZ          TO WRK-ULT-LIQUIDEZ.                      
004440     MOVE RAT-AUTONOMIA         TO WRK-ULT-AUTONOMIA.                     
004450*-----------------------------------------------------                    
004460 2300-99-FIM.                                  EXIT.                      
004470*-----------------------------------------------------                    
004480                                                                          
004490*-----------------------------------------------------                    
004500 2400-GUARDAR-CAPGIRO                       SECTION.                      
004510*-----------------------------------------------------                    
004520     MOVE WKC-CAF                TO WRK-ULT-CAF.                          
004530     MOVE WKC-BFR                TO WRK-ULT-BFR.                          
004540     MOVE WKC-FR                 TO WRK-ULT-FR.                           
004550     MOVE WKC-TN                 TO WRK-ULT-TN.                           
004560*-----------------------------------------------------                    
004570 2400-99-FIM.                                  EXIT.                      
004580*-----------------------------------------------------                    
004590                                                                          
004600*-----------------------------------------------------                    
004610 2500-IMPRIME-DETALHE                       SECTION.                      
004620*-----------------------------------------------------                    
004630     MOVE WRK-ULT-EXERCICIO     TO WRK-LD-EXERCICIO.                      
004640     MOVE WRK-ULT-CA            TO WRK-LD-CA.                             
004650     MOVE WRK-ULT-EBE           TO WRK-LD-EBE.                            
004660     MOVE WRK-ULT-RESULT-LIQ    TO WRK-LD-RESULT-LIQ.                     
004670     MOVE WRK-ULT-RENTABILIDADE TO WRK-LD-RENTAB.                         
004680     MOVE WRK-ULT-ENDIVIDAMENTO TO WRK-LD-ENDET.                          
004690     MOVE WRK-ULT-LIQUIDEZ      TO WRK-LD-LIQUID.                         
004700     MOVE WRK-ULT-AUTONOMIA     TO WRK-LD-AUTON.                          
004710     MOVE WRK-ULT-CAF           TO WRK-LD-CAF.                            
004720     MOVE WRK-ULT-BFR           TO WRK-LD-BFR.                            
004730     MOVE WRK-ULT-FR            TO WRK-LD-FR.                             
004740     MOVE WRK-ULT-TN            TO WRK-LD-TN.                             
004750     MOVE WRK-LD-ALFA           TO FD-RELCRED.                            
004760     WRITE FD-RELCRED.                                                    
004770     ADD 1 TO WRK-RELCRED-GRAVADOS.                                       
004780*-----------------------------------------------------                    
004790 2500-99-FIM.                                  EXIT.                      
004800*-----------------------------------------------------                    
004810                                                                          
004820*-----------------------------------------------------                    
004830*  CABECALHO COM PAGINACAO, NO ESTILO FR22RELB/REL2203*                   
004840*-----------------------------------------------------                    
004850 2900-IMPRIME-CABEC                         SECTION.                      
004860*-----------------------------------------------------                    
004870     WRITE FD-RELCRED FROM WRK-LINHABRANCO AFTER PAGE.                    
004880     MOVE WRK-EMPRESA-ATIVA TO WRK-CAB-EMPRESA.                           
004890     WRITE FD-RELCRED FROM WRK-CABEC1.                                    
004900     WRITE FD-RELCRED FROM WRK-LINHABRANCO.                               
004910     WRITE FD-RELCRED FROM WRK-CABEC2.                                    
004920     WRITE FD-RELCRED FROM WRK-LINHABRANCO.                               
004930     WRITE FD-RELCRED FROM WRK-CABEC3.                                    
004940     ADD 5 TO WRK-RELCRED-GRAVADOS.                                       
004950*-----------------------------------------------------                    
004960 2900-99-FIM.                                  EXIT.                      
004970*-----------------------------------------------------                    
004980                                                                          
004990*-----------------------------------------------------                    
005000 3000-IMPRIME-SCORE                         SECTION.                      
005010*-----------------------------------------------------                    
005020     MOVE SCR-PTS-RENTABILIDADE TO WRK-LS-PTS-RENTAB.                     
005030     MOVE SCR-PTS-ESTRUTURA     TO WRK-LS-PTS-ESTRUT.                     
005040     MOVE SCR-PTS-LIQUIDEZ      TO WRK-LS-PTS-LIQ.                        
005050     MOVE SCR-PTS-TESOURARIA    TO WRK-LS-PTS-TESOUR.                     
005060     MOVE SCR-PTS-CRESCIMENTO   TO WRK-LS-PTS-CRESC.                      
005070     MOVE SCR-PTS-TOTAL         TO WRK-LS-PTS-TOTAL.                      
005080     WRITE FD-RELCRED FROM WRK-LINHA-SCORE1.                              
005090     ADD 1 TO WRK-RELCRED-GRAVADOS.                                       
005100     MOVE SCR-CATEGORIA         TO WRK-LS-CATEGORIA.                      
005110     MOVE SCR-CATEGORIA-ROTULO  TO WRK-LS-CATEGORIA-LBL.                  
005120     WRITE FD-RELCRED FROM WRK-LINHA-SCORE2.                              
005130     ADD 1 TO WRK-RELCRED-GRAVADOS.                                       
005140     MOVE SCR-CONF-RENTABILIDADE TO WRK-LS-CONF-RENTAB.                   
005150     MOVE SCR-CONF-ENDIVIDAMENTO TO WRK-LS-CONF-ENDIV.                    
005160     MOVE SCR-CONF-LIQUIDEZ      TO WRK-LS-CONF-LIQ.                      
005170     MOVE SCR-CONF-AUTONOMIA     TO WRK-LS-CONF-AUTON.                    
005180     MOVE SCR-CONF-GLOBAL        TO WRK-LS-CONF-GLOBAL.                   
005190     WRITE FD-RELCRED FROM WRK-LINHA-SCORE3.                              
005200     ADD 1 TO WRK-RELCRED-GRAVADOS.                                       
005210*-----------------------------------------------------                    
005220 3000-99-FIM.                                  EXIT.                      
005230*-----------------------------------------------------                    
005240                                                                          
005250*-----------------------------------------------------                    
005260*  5 REGRAS DE ALERTA SOBRE O EXERCICIO MAIS RECENTE, *                   
005270*  O MESMO QUE ALIMENTOU O BLOCO DE SCORE ACIMA.      *                   
005280*-----------------------------------------------------                    
005290 3100-IMPRIME-ALERTAS                       SECTION.                      
005300*-----------------------------------------------------                    
005310     IF WRK-ULT-RENTABILIDADE LESS THAN 0                                 
005320        MOVE 'RENTABILITE NEGATIVE' TO WRK-LA-TEXTO                       
005330        WRITE FD-RELCRED FROM WRK-LINHA-ALERTA                            
005340        ADD 1 TO WRK-RELCRED-GRAVADOS                                     
005350     ELSE                                                                 
005360        IF WRK-ULT-RENTABILIDADE LESS THAN 2                              
005370           MOVE 'RENTABILITE FAIBLE (< 2%)' TO WRK-LA-TEXTO               
005380           WRITE FD-RELCRED FROM WRK-LINHA-ALERTA                         
005390           ADD 1 TO WRK-RELCRED-GRAVADOS                                  
005400        END-IF                                                            
005410     END-IF.                                                              
005420     IF WRK-ULT-TN LESS THAN 0                                            
005430        MOVE 'TRESORERIE NETTE NEGATIVE' TO WRK-LA-TEXTO                  
005440        WRITE FD-RELCRED FROM WRK-LINHA-ALERTA                            
005450        ADD 1 TO WRK-RELCRED-GRAVADOS                                     
005460     END-IF.                                                              
005470     IF WRK-ULT-FR LESS THAN 0                                            
005480        MOVE 'FONDS DE ROULEMENT NEGATIF' TO WRK-LA-TEXTO                 
005490        WRITE FD-RELCRED FROM WRK-LINHA-ALERTA                            
005500        ADD 1 TO WRK-RELCRED-GRAVADOS                                     
005510     END-IF.                                                              
005520     IF WRK-ULT-CAF LESS THAN 0                                           
005530        MOVE 'CAF NEGATIVE' TO WRK-LA-TEXTO                               
005540        WRITE FD-RELCRED FROM WRK-LINHA-ALERTA                            
005550        ADD 1 TO WRK-RELCRED-GRAVADOS                                     
005560     END-IF.                                                              
005570     IF WRK-ULT-ENDIVIDAMENTO GREATER THAN 2                              
005580        MOVE 'ENDETTEMENT ELEVE (> 200%)' TO WRK-LA-TEXTO                 
005590        WRITE FD-RELCRED FROM WRK-LINHA-ALERTA                            
005600        ADD 1 TO WRK-RELCRED-GRAVADOS                                     
005610     END-IF.                                                              
005620*-----------------------------------------------------                    
005630 3100-99-FIM.                                  EXIT.                      
005640*-----------------------------------------------------                    
005650                                                                          
005660*-----------------------------------------------------                    
005670 3200-ACUMULAR-CATEGORIA                    SECTION.                      
005680*-----------------------------------------------------                    
005690     EVALUATE TRUE                                                        
005700        WHEN SCR-CATEGORIA-A                                              
005710           ADD 1 TO WRK-CAT-A-CONT                                        
005720        WHEN SCR-CATEGORIA-B                                              
005730           ADD 1 TO WRK-CAT-B-CONT                                        
005740        WHEN SCR-CATEGORIA-C                                              
005750           ADD 1 TO WRK-CAT-C-CONT                                        
005760        WHEN SCR-CATEGORIA-D                                              
005770           ADD 1 TO WRK-CAT-D-CONT                                        
005780        WHEN SCR-CATEGORIA-E                                              
005790           ADD 1 TO WRK-CAT-E-CONT                                        
005800     END-EVALUATE.                                                        
005810*-----------------------------------------------------                    
005820 3200-99-FIM.                                  EXIT.                      
005830*-----------------------------------------------------                    
005840                                                                          
005850*-----------------------------------------------------                    
005860*  A PRIMEIRA LINHA PRV DA CADEIA ENCERRA A PARTE DE  *                   
005870*  ANALISE E ABRE A SECAO DE PROVISIONAMENTO.         *                   
005880*-----------------------------------------------------                    
005890 3500-PROCESSAR-PROVISAO                    SECTION.                      
005900*-----------------------------------------------------                    
005910     IF WRK-SECAO-PRV-INICIADA EQUAL 'N'                                  
005920        MOVE 'S' TO WRK-SECAO-PRV-INICIADA                                
005930        PERFORM 3600-IMPRIME-CABEC-PRV THRU 3600-99-FIM                   
005940     END-IF.                                                              
005950     MOVE PRV-SEQUENCIAL         TO WRK-LP-SEQUENCIAL.                    
005960     MOVE PRV-MONTANTE-PRINCIPAL TO WRK-LP-MONTANTE.                      
005970     MOVE PRV-CATEGORIA          TO WRK-LP-CATEGORIA.                     
005980     MOVE PRV-TAXA-PROVISAO      TO WRK-LP-TAXA.                          
005990     MOVE PRV-PROVISAO-EXIGIDA   TO WRK-LP-PROVISAO.                      
006000     MOVE PRV-MONTANTE-NETO      TO WRK-LP-NETO.                          
006010     MOVE WRK-LP-ALFA            TO FD-RELCRED.                           
006020     WRITE FD-RELCRED.                                                    
006030     ADD 1 TO WRK-RELCRED-GRAVADOS.                                       
006040     ADD 1 TO WRK-EMPREST-CONT.                                           
006050     ADD PRV-PROVISAO-EXIGIDA TO WRK-TOTAL-PROVISAO.                      
006060*-----------------------------------------------------                    
006070 3500-99-FIM.                                  EXIT.                      
006080*-----------------------------------------------------                    
006090                                                                          
006100*-----------------------------------------------------                    
006110 3600-IMPRIME-CABEC-PRV                     SECTION.                      
006120*-----------------------------------------------------                    
006130     WRITE FD-RELCRED FROM WRK-LINHABRANCO AFTER PAGE.                    
006140     WRITE FD-RELCRED FROM WRK-CABEC-PRV.                                 
006150     WRITE FD-RELCRED FROM WRK-LINHABRANCO.                               
006160     WRITE FD-RELCRED FROM WRK-CABEC-PRV2.                                
006170     ADD 4 TO WRK-RELCRED-GRAVADOS.                                       
006180*-----------------------------------------------------                    
006190 3600-99-FIM.                                  EXIT.                      
006200*-----------------------------------------------------                    
006210                                                                          
006220*-----------------------------------------------------                    
006230 4000-FINALIZAR                             SECTION.                      
006240*-----------------------------------------------------                    
006250     PERFORM 4100-IMPRIME-TOTAIS THRU 4100-99-FIM.                        
006260     CLOSE RESULT4 RELCRED.                                               
006270     DISPLAY 'REGISTROS RESULT4 LIDOS :' WRK-RESULT4-LIDOS.               
006280     DISPLAY 'LINHAS RELCRED GRAVADAS :' WRK-RELCRED-GRAVADOS.            
006290     DISPLAY 'TOTAL PROVISAO EXIGIDA  :' WRK-TOTAL-PROVISAO.              
006300     DISPLAY WRK-MENSAGEM-FIM.                                            
006310*-----------------------------------------------------                    
006320 4000-99-FIM.                                  EXIT.                      
006330*-----------------------------------------------------                    
006340                                                                          
006350*-----------------------------------------------------                    
006360 4100-IMPRIME-TOTAIS                        SECTION.                      
006370*-----------------------------------------------------                    
006380     WRITE FD-RELCRED FROM WRK-LINHABRANCO AFTER PAGE.                    
006390     WRITE FD-RELCRED FROM WRK-LINHA-TOTAL1.                              
006400     MOVE WRK-EMPRESAS-PROC TO WRK-LT-EMPRESAS.                           
006410     WRITE FD-RELCRED FROM WRK-LINHA-TOTAL2.                              
006420     MOVE WRK-CAT-A-CONT    TO WRK-LT3-CAT-A.                             
006430     MOVE WRK-CAT-B-CONT    TO WRK-LT3-CAT-B.                             
006440     MOVE WRK-CAT-C-CONT    TO WRK-LT3-CAT-C.                             
006450     MOVE WRK-CAT-D-CONT    TO WRK-LT3-CAT-D.                             
006460     MOVE WRK-CAT-E-CONT    TO WRK-LT3-CAT-E.                             
006470     WRITE FD-RELCRED FROM WRK-LINHA-TOTAL3.                              
006480     MOVE WRK-RESULT4-LIDOS    TO WRK-LT4-LIDOS.                          
006490     MOVE WRK-RELCRED-GRAVADOS TO WRK-LT4-GRAVADOS.                       
006500     WRITE FD-RELCRED FROM WRK-LINHA-TOTAL4.                              
006510     MOVE WRK-TOTAL-PROVISAO TO WRK-LT5-PROVISAO.                         
006520     WRITE FD-RELCRED FROM WRK-LINHA-TOTAL5.                              
006530     ADD 5 TO WRK-RELCRED-GRAVADOS.                                       
006540*-----------------------------------------------------                    
006550 4100-99-FIM.                                  EXIT.                      
006560*-----------------------------------------------------                    
006570                                                                          
006580*-----------------------------------------------------                    
006590 5100-TESTARSTATUS-RESULT4                  SECTION.                      
006600*-----------------------------------------------------                    
006610     IF WRK-FS-RESULT4 NOT EQUAL 00                                       
006620        MOVE 'CRPREL'               TO WRK-PROGRAMA                       
006630        MOVE 'ERRO NO OPEN RESULT4' TO WRK-MENSAGEM                       
006640        MOVE '1000'                 TO WRK-SECAO                          
006650        MOVE WRK-FS-RESULT4         TO WRK-STATUS                         
006660        PERFORM 9000-TRATAERROS                                           
006670     END-IF.                                                              
006680*-----------------------------------------------------                    
006690 5100-99-FIM.                                  EXIT.                      
006700*-----------------------------------------------------                    
006710                                                                          
006720*-----------------------------------------------------                    
006730 5200-TESTARSTATUS-RELCRED                  SECTION.                      
006740*-----------------------------------------------------                    
006750     IF WRK-FS-RELCRED NOT EQUAL 00                                       
006760        MOVE 'CRPREL'               TO WRK-PROGRAMA                       
006770        MOVE 'ERRO NO OPEN RELCRED' TO WRK-MENSAGEM                       
006780        MOVE '1000'                 TO WRK-SECAO                          
006790        MOVE WRK-FS-RELCRED         TO WRK-STATUS                         
006800        PERFORM 9000-TRATAERROS                                           
006810     END-IF.                                                              
006820*-----------------------------------------------------                    
006830 5200-99-FIM.                                  EXIT.                      
006840*-----------------------------------------------------                    
006850                                                                          
006860*-----------------------------------------------------                    
006870 9000-TRATAERROS                            SECTION.                      
006880*-----------------------------------------------------                    
006890     CALL 'GRAVALOG' USING WRK-DADOS.                                     
006900     GOBACK.                                                              
006910*-----------------------------------------------------                    
006920 9000-99-FIM.                                  EXIT.                      
006930*-----------------------------------------------------                    
